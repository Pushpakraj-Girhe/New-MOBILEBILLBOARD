000100******************************************************************ADRTDET 
000200* COPYBOOK    : ADRTDET                                          *ADRTDET 
000300* DESCRIPCION : PREDICTION / ROI DETAIL RECORD - OUTPUT LAYOUT    ADRTDET 
000400*             : FOR THE MOBILE BILLBOARD CAMPAIGN ROI RATING      ADRTDET 
000500*             : BATCH.  ONE RECORD IS WRITTEN FOR EVERY CAMPAIGN  ADRTDET 
000600*             : MASTER RECORD READ, WHETHER VALID OR REJECTED.    ADRTDET 
000700******************************************************************ADRTDET 
000800*   CHANGE LOG                                                   *ADRTDET 
000900*   03/12/1986  RSH  ORIGINAL LAYOUT FOR THE ROI DETAIL RECORD    ADRTDET 
001000*   09/22/1988  RSH  ADDED THE FOUR FACTOR-XXXX-PCT FIELDS FOR    ADRTDET 
001100*                    THE CONTRIBUTING-FACTOR BREAKDOWN            ADRTDET 
001200*   11/03/1991  DLT  ADDED RDET-EDIT-TABLE REDEFINES FOR REPORT   ADRTDET 
001300*                    COLUMN EDITING OF THE MONEY FIELDS           ADRTDET 
001400*   02/14/1994  DLT  WIDENED RDET-REJECT-REASON TO 30 BYTES,      ADRTDET 
001500*                    OLD 20-BYTE FIELD WAS TRUNCATING MESSAGES    ADRTDET 
001600*   05/06/2004  PEDR ADDED RDET-STATUS-TABLE REDEFINES SO THE     ADRTDET 
001700*                    88-LEVELS BELOW COULD BE ADDED WITHOUT       ADRTDET 
001800*                    DISTURBING THE BASE FIELD PICTURE            ADRTDET 
001900******************************************************************ADRTDET 
002000 01  ROI-DETAIL-RECORD.                                           ADRTDET 
002100*-----------------------------------------------------------------ADRTDET 
002200*    KEY OF INPUT RECORD                                          ADRTDET 
002300*-----------------------------------------------------------------ADRTDET 
002400     05  RDET-CAMPAIGN-ID              PIC 9(06).                 ADRTDET 
002500*-----------------------------------------------------------------ADRTDET 
002600*    OUTCOME OF THE VALIDATOR                                     ADRTDET 
002700*-----------------------------------------------------------------ADRTDET 
002800     05  RDET-STATUS                   PIC X(08).                 ADRTDET 
002900     05  RDET-STATUS-TABLE REDEFINES RDET-STATUS.                 ADRTDET 
003000         10  RDET-STATUS-TEXT          PIC X(08).                 ADRTDET 
003100             88  RDET-IS-VALID             VALUE 'VALID   '.      ADRTDET 
003200             88  RDET-IS-REJECTED          VALUE 'REJECTED'.      ADRTDET 
003300     05  RDET-REJECT-REASON            PIC X(30).                 ADRTDET 
003400*-----------------------------------------------------------------ADRTDET 
003500*    RESOLVED DURATION                                            ADRTDET 
003600*-----------------------------------------------------------------ADRTDET 
003700     05  RDET-CAMPAIGN-DAYS            PIC 9(03).                 ADRTDET 
003800*-----------------------------------------------------------------ADRTDET 
003900*    IMPRESSION AND CONVERSION FIGURES                            ADRTDET 
004000*-----------------------------------------------------------------ADRTDET 
004100     05  RDET-TOTAL-IMPRESSIONS        PIC 9(09).                 ADRTDET 
004200     05  RDET-IMPRESSIONS-PER-DAY      PIC 9(07).                 ADRTDET 
004300     05  RDET-CONVERSION-RATE-PCT      PIC 9(02)V9(02).           ADRTDET 
004400     05  RDET-CONVERSIONS              PIC 9(07).                 ADRTDET 
004500*-----------------------------------------------------------------ADRTDET 
004600*    COST METRICS, ZONED DECIMAL, TWO PLACES                      ADRTDET 
004700*-----------------------------------------------------------------ADRTDET 
004800     05  RDET-COST-PER-IMPRESSION      PIC 9(05)V99.              ADRTDET 
004900     05  RDET-COST-PER-ENGAGEMENT      PIC 9(05)V99.              ADRTDET 
005000     05  RDET-COST-PER-CONVERSION      PIC 9(07)V99.              ADRTDET 
005100*-----------------------------------------------------------------ADRTDET 
005200*    REVENUE, ROI AND PROFIT                                      ADRTDET 
005300*-----------------------------------------------------------------ADRTDET 
005400     05  RDET-EST-REVENUE              PIC 9(09)V99.              ADRTDET 
005500     05  RDET-ROI-PCT                  PIC S9(05)V99.             ADRTDET 
005600     05  RDET-NET-PROFIT               PIC S9(09)V99.             ADRTDET 
005700     05  RDET-BREAK-EVEN-DAYS          PIC 9(03).                 ADRTDET 
005800*-----------------------------------------------------------------ADRTDET 
005900*    CONTRIBUTING FACTOR BREAKDOWN, NORMALIZED WHOLE PERCENT      ADRTDET 
006000*-----------------------------------------------------------------ADRTDET 
006100     05  RDET-FACTOR-LOCATION-PCT      PIC 9(03).                 ADRTDET 
006200     05  RDET-FACTOR-AUDIENCE-PCT      PIC 9(03).                 ADRTDET 
006300     05  RDET-FACTOR-OBJECTIVE-PCT     PIC 9(03).                 ADRTDET 
006400     05  RDET-FACTOR-INDUSTRY-PCT      PIC 9(03).                 ADRTDET 
006500*-----------------------------------------------------------------ADRTDET 
006600*    ROUTE RECOMMENDATION - SEE THE ROUTE RECOMMENDATION RULE     ADRTDET 
006700*-----------------------------------------------------------------ADRTDET 
006800     05  RDET-ROUTE-RECOMMENDATION     PIC X(20).                 ADRTDET 
006900         88  RDET-RTE-MAX-EXPOSURE         VALUE                  ADRTDET 
007000                 'MAXIMUM-EXPOSURE    '.                          ADRTDET 
007100         88  RDET-RTE-TARGETED-AUDIENCE    VALUE                  ADRTDET 
007200                 'TARGETED-AUDIENCE   '.                          ADRTDET 
007300         88  RDET-RTE-COST-EFFICIENT       VALUE                  ADRTDET 
007400                 'COST-EFFICIENT      '.                          ADRTDET 
007500*-----------------------------------------------------------------ADRTDET 
007600*    PAD FOR FUTURE GROWTH                                        ADRTDET 
007700*-----------------------------------------------------------------ADRTDET 
007800     05  FILLER                        PIC X(09).                 ADRTDET 

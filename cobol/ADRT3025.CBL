000100******************************************************************ADRT3025
000200* DATE        : 06/18/1987                                       *ADRT3025
000300* PROGRAMMER  : R S HOLLOWAY                                     *ADRT3025
000400* APPLICATION : MEDIA PLANNING - MOBILE BILLBOARD CAMPAIGNS      *ADRT3025
000500* PROGRAM     : ADRT3025, CAMPAIGN PREDICTION ENGINE (ALTERNATE) *ADRT3025
000600* TYPE        : CALLED SUBPROGRAM                                *ADRT3025
000700* DESCRIPTION : PRODUCES A SECOND, SIMPLER PREDICTION OF TOTAL   *ADRT3025
000800*             : IMPRESSIONS, CONVERSIONS, ESTIMATED REVENUE AND  *ADRT3025
000900*             : ROI FOR A CAMPAIGN WHOSE INDUSTRY IS NOT ONE OF  *ADRT3025
001000*             : THE NAMED INDUSTRIES CARRIED IN THE ROI RATING   *ADRT3025
001100*             : ENGINE'S OWN METRICS TABLE.  CALLED BY ADRT3010  *ADRT3025
001200*             : WHEN THAT TABLE LOOKUP DOES NOT RESOLVE A ROW.   *ADRT3025
001300* FILES       : NONE, PARAMETERS PASSED ON THE CALL              *ADRT3025
001400* PROGRAM(S)  : CALLED BY ADRT3010                               *ADRT3025
001500******************************************************************ADRT3025
001600 IDENTIFICATION DIVISION.                                         ADRT3025
001700 PROGRAM-ID. ADRT3025.                                            ADRT3025
001800 AUTHOR. R S HOLLOWAY.                                            ADRT3025
001900 INSTALLATION. OUTLOOK MEDIA SYSTEMS - BATCH DEVELOPMENT.         ADRT3025
002000 DATE-WRITTEN. 06/18/1987.                                        ADRT3025
002100 DATE-COMPILED.                                                   ADRT3025
002200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.              ADRT3025
002300******************************************************************ADRT3025
002400*   CHANGE LOG                                                   *ADRT3025
002500*   06/18/1987  RSH  ORIGINAL VERSION - BASE IMPRESSIONS BY CITY  ADRT3025
002600*                    AND INDUSTRY MULTIPLIER TABLES BUILT FROM    ADRT3025
002700*                    THE PLANNING DESK'S RATE CARD                ADRT3025
002800*   02/09/1989  RSH  ADDED THE LOG10-TABLE BUDGET-EFFECT ROUTINE  ADRT3025
002900*                    TO DAMPEN LARGE-BUDGET IMPRESSION COUNTS     ADRT3025
003000*   07/14/1992  DLT  CORRECTED AUTOMOTIVE AVERAGE CONVERSION      ADRT3025
003100*                    VALUE, WAS TRANSPOSED WITH REAL ESTATE ROW   ADRT3025
003200*   03/03/1996  DLT  DROPPED THE RANDOM ENGAGEMENT-RATE VARIANCE  ADRT3025
003300*                    CALL PER PLANNING DESK REQUEST - RESULTS     ADRT3025
003400*                    MUST NOW BE REPEATABLE FOR AUDIT             ADRT3025
003500*   11/20/1998  PEDR Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS, ADRT3025
003600*                    NO CHANGE REQUIRED                           ADRT3025
003700*   05/06/2004  PEDR RESTATED THE BUDGET-EFFECT TABLE LOOKUP TO   ADRT3025
003800*                    USE THE SHOP STANDARD EVALUATE-BASED DIGIT   ADRT3025
003900*                    COUNT ROUTINE INSTEAD OF THE OLD GO TO CHAIN ADRT3025
004000******************************************************************ADRT3025
004100 ENVIRONMENT DIVISION.                                            ADRT3025
004200 CONFIGURATION SECTION.                                           ADRT3025
004300 SPECIAL-NAMES.                                                   ADRT3025
004400     C01 IS TOP-OF-FORM                                           ADRT3025
004500     CLASS ALPHA-CHARACTERS IS 'A' THRU 'Z'                       ADRT3025
004600     UPSI-0 ON STATUS IS AL25-TRACE-ON                            ADRT3025
004700            OFF STATUS IS AL25-TRACE-OFF.                         ADRT3025
004800 DATA DIVISION.                                                   ADRT3025
004900 WORKING-STORAGE SECTION.                                         ADRT3025
005000******************************************************************ADRT3025
005100*          BASE IMPRESSIONS BY LOCATION - RATE CARD TABLE        *ADRT3025
005200******************************************************************ADRT3025
005300 01  WKS-LOCATION-BASE-DATA.                                      ADRT3025
005400     05  FILLER  PIC X(27) VALUE 'MUMBAI              0250000'.   ADRT3025
005500     05  FILLER  PIC X(27) VALUE 'DELHI               0230000'.   ADRT3025
005600     05  FILLER  PIC X(27) VALUE 'BANGALORE           0200000'.   ADRT3025
005700     05  FILLER  PIC X(27) VALUE 'HYDERABAD           0180000'.   ADRT3025
005800     05  FILLER  PIC X(27) VALUE 'CHENNAI             0170000'.   ADRT3025
005900 01  WKS-LOCATION-BASE-TABLE REDEFINES WKS-LOCATION-BASE-DATA.    ADRT3025
006000     05  WKS-LOCB-ENTRY OCCURS 5 TIMES INDEXED BY WKS-LOCB-IDX.   ADRT3025
006100         10  WKS-LOCB-NAME             PIC X(20).                 ADRT3025
006200         10  WKS-LOCB-IMPRESSIONS      PIC 9(07).                 ADRT3025
006300 77  WKS-LOCB-DEFAULT-IMPRESS          PIC 9(07) VALUE 130000.    ADRT3025
006400******************************************************************ADRT3025
006500*   INDUSTRY MULTIPLIER AND AVERAGE CONVERSION VALUE TABLE       *ADRT3025
006600******************************************************************ADRT3025
006700 01  WKS-INDUSTRY-ALT-DATA.                                       ADRT3025
006800     05  FILLER  PIC X(30) VALUE 'RETAIL              1200001200'.ADRT3025
006900     05  FILLER  PIC X(30) VALUE 'FOOD & BEVERAGE     1300000600'.ADRT3025
007000     05  FILLER  PIC X(30) VALUE 'ENTERTAINMENT       1400000800'.ADRT3025
007100     05  FILLER  PIC X(30) VALUE 'REAL ESTATE         1100015000'.ADRT3025
007200     05  FILLER  PIC X(30) VALUE 'AUTOMOTIVE          1250025000'.ADRT3025
007300 01  WKS-INDUSTRY-ALT-TABLE REDEFINES WKS-INDUSTRY-ALT-DATA.      ADRT3025
007400     05  WKS-INDA-ENTRY OCCURS 5 TIMES INDEXED BY WKS-INDA-IDX.   ADRT3025
007500         10  WKS-INDA-NAME             PIC X(20).                 ADRT3025
007600         10  WKS-INDA-MULTIPLIER       PIC 9V99.                  ADRT3025
007700         10  WKS-INDA-AVG-VALUE        PIC 9(07).                 ADRT3025
007800 77  WKS-INDA-DEFAULT-MULTIPLIER       PIC 9V99   VALUE 1.00.     ADRT3025
007900 77  WKS-INDA-DEFAULT-AVG-VALUE        PIC 9(07)  VALUE 1500.     ADRT3025
008000******************************************************************ADRT3025
008100*   BUDGET EFFECT - LOG10(BUDGET + 1000) / 2, TABLE-DRIVEN       *ADRT3025
008200******************************************************************ADRT3025
008300 01  WKS-LOG10-MANTISSA-DATA.                                     ADRT3025
008400     05  FILLER  PIC 9V9999 VALUE 0.0000.                         ADRT3025
008500     05  FILLER  PIC 9V9999 VALUE 0.3010.                         ADRT3025
008600     05  FILLER  PIC 9V9999 VALUE 0.4771.                         ADRT3025
008700     05  FILLER  PIC 9V9999 VALUE 0.6021.                         ADRT3025
008800     05  FILLER  PIC 9V9999 VALUE 0.6990.                         ADRT3025
008900     05  FILLER  PIC 9V9999 VALUE 0.7782.                         ADRT3025
009000     05  FILLER  PIC 9V9999 VALUE 0.8451.                         ADRT3025
009100     05  FILLER  PIC 9V9999 VALUE 0.9031.                         ADRT3025
009200     05  FILLER  PIC 9V9999 VALUE 0.9542.                         ADRT3025
009300 01  WKS-LOG10-MANTISSA-TABLE REDEFINES WKS-LOG10-MANTISSA-DATA.  ADRT3025
009400     05  WKS-LOG10-MANT OCCURS 9 TIMES PIC 9V9999.                ADRT3025
009500 77  WKS-BUDGET-PLUS                   PIC 9(07)  COMP.           ADRT3025
009600 77  WKS-DIGIT-COUNT                   PIC 9(01)  COMP.           ADRT3025
009700 77  WKS-LEADING-DIGIT                 PIC 9(01)  COMP.           ADRT3025
009800 77  WKS-LOG10-VALUE                   PIC 9(02)V9999.            ADRT3025
009900 77  WKS-BUDGET-EFFECT                 PIC 9(02)V9999.            ADRT3025
010000******************************************************************ADRT3025
010100*   ENGAGEMENT / CONVERSION WORK FIELDS                          *ADRT3025
010200******************************************************************ADRT3025
010300 77  WKS-ENGAGEMENTS                   PIC 9(09)V9999.            ADRT3025
010400 77  WKS-CONVERSIONS-CALC              PIC 9(09)V9999.            ADRT3025
010500 77  WKS-ROI-RAW                       PIC S9(07)V99.             ADRT3025
010600******************************************************************ADRT3025
010700 LINKAGE SECTION.                                                 ADRT3025
010800 01  LK-INDUSTRY                       PIC X(20).                 ADRT3025
010900 01  LK-LOCATION                       PIC X(20).                 ADRT3025
011000 01  LK-BUDGET                         PIC 9(07)V99.              ADRT3025
011100 01  LK-TOTAL-IMPRESSIONS              PIC 9(09).                 ADRT3025
011200 01  LK-CONVERSIONS                    PIC 9(07).                 ADRT3025
011300 01  LK-EST-REVENUE                    PIC 9(09)V99.              ADRT3025
011400 01  LK-ROI-PCT                        PIC S9(05)V99.             ADRT3025
011500******************************************************************ADRT3025
011600******************************************************************ADRT3025
011700*                     PROCEDURE DIVISION                         *ADRT3025
011800*   ADRT3025 IS A ONE-SHOT CALLED SUBPROGRAM, NOT A BATCH STEP   *ADRT3025
011900*   OF ITS OWN - IT HAS NO FILES, NO OPEN/CLOSE, NO MAIN LOOP.   *ADRT3025
012000*   ADRT3010 CALLS IN ONCE PER CAMPAIGN WHOSE INDUSTRY DID NOT   *ADRT3025
012100*   RESOLVE ON THE MAIN RATE CARD TABLE (SEE 2220-BUSCAR-        *ADRT3025
012200*   METRICAS-INDUSTRIA AND 2270-MOTOR-PREDICCION-ALTERNO OVER    *ADRT3025
012300*   IN ADRT3010), COMPUTES A SIMPLER ESTIMATE OFF THIS PROGRAM'S *ADRT3025
012400*   OWN SMALLER CITY AND INDUSTRY TABLES, AND GOES STRAIGHT      *ADRT3025
012500*   BACK.  03/03/1996 CHANGE - THIS ENGINE USED TO PULL IN A     *ADRT3025
012600*   RANDOM VARIANCE ON THE ENGAGEMENT RATE SO TWO IDENTICAL      *ADRT3025
012700*   CAMPAIGNS WOULD NOT PRICE OUT IDENTICALLY - DROPPED AT THE   *ADRT3025
012800*   PLANNING DESK'S REQUEST SO A RERUN OF THE SAME MASTER FILE   *ADRT3025
012900*   ALWAYS REPRODUCES THE SAME NUMBERS FOR AUDIT.                *ADRT3025
013000******************************************************************ADRT3025
013100 PROCEDURE DIVISION USING LK-INDUSTRY, LK-LOCATION, LK-BUDGET,    ADRT3025
013200                           LK-TOTAL-IMPRESSIONS, LK-CONVERSIONS,  ADRT3025
013300                           LK-EST-REVENUE, LK-ROI-PCT.            ADRT3025
013400*    FOUR STEPS, EACH RUN EXACTLY ONCE PER CALL - LOOK UP THE     ADRT3025
013500*    CITY'S BASE IMPRESSION COUNT, LOOK UP THE INDUSTRY'S         ADRT3025
013600*    MULTIPLIER AND AVERAGE TRANSACTION VALUE, DAMPEN FOR         ADRT3025
013700*    BUDGET SIZE, THEN COMBINE ALL THREE INTO THE FIVE LK-        ADRT3025
013800*    FIGURES ADRT3010 IS WAITING ON.                              ADRT3025
013900 100-GENERAR-PREDICCION SECTION.                                  ADRT3025
014000     PERFORM 110-RESOLVE-BASE-IMPRESSIONS                         ADRT3025
014100     PERFORM 120-RESOLVE-INDUSTRY-FACTORS                         ADRT3025
014200     PERFORM 130-CALC-BUDGET-EFFECT                               ADRT3025
014300     PERFORM 140-CALC-IMPRESSIONS-AND-REVENUE                     ADRT3025
014400     GOBACK.                                                      ADRT3025
014500 100-GENERAR-PREDICCION-E. EXIT.                                  ADRT3025
014600                                                                  ADRT3025
014700*   LOOKS UP THE CALLER'S CITY ON THIS PROGRAM'S OWN FIVE-CITY    ADRT3025
014800*   BASE IMPRESSION TABLE (WKS-LOCATION-BASE-DATA ABOVE - A       ADRT3025
014900*   SMALLER, SEPARATE TABLE FROM ADRT3010'S OWN LOCATION          ADRT3025
015000*   FACTOR TABLE, THE TWO ARE NOT KEPT IN SYNC ON PURPOSE, THIS   ADRT3025
015100*   ONE IS SIZED FOR THE HANDFUL OF CITIES THIS ALTERNATE         ADRT3025
015200*   ENGINE ACTUALLY SEES).  A CITY NOT ON THE TABLE FALLS BACK    ADRT3025
015300*   TO THE SHOP-WIDE DEFAULT IMPRESSION COUNT RATHER THAN         ADRT3025
015400*   ABENDING THE CALL.                                            ADRT3025
015500 110-RESOLVE-BASE-IMPRESSIONS SECTION.                            ADRT3025
015600*    START THE SCAN AT THE FIRST TABLE ENTRY EVERY CALL - THIS    ADRT3025
015700*    INDEX IS NOT PRESERVED ACROSS CALLS.                         ADRT3025
015800     SET WKS-LOCB-IDX TO 1                                        ADRT3025
015900     SEARCH WKS-LOCB-ENTRY                                        ADRT3025
016000*       CITY NOT ON THE FIVE-ROW TABLE - OVERLAY THIS ENTRY'S     ADRT3025
016100*       IMPRESSION FIGURE WITH THE SHOP DEFAULT RATHER THAN       ADRT3025
016200*       LEAVE IT AT WHATEVER THE LAST CALL LEFT BEHIND.           ADRT3025
016300        AT END MOVE WKS-LOCB-DEFAULT-IMPRESS TO                   ADRT3025
016400                    WKS-LOCB-IMPRESSIONS(WKS-LOCB-IDX)            ADRT3025
016500        WHEN WKS-LOCB-NAME(WKS-LOCB-IDX) = LK-LOCATION            ADRT3025
016600             CONTINUE                                             ADRT3025
016700     END-SEARCH.                                                  ADRT3025
016800 110-RESOLVE-BASE-IMPRESSIONS-E. EXIT.                            ADRT3025
016900                                                                  ADRT3025
017000*   SAME SHAPE AS 110 ABOVE BUT AGAINST THE FIVE-INDUSTRY         ADRT3025
017100*   MULTIPLIER/AVERAGE-VALUE TABLE.  AN INDUSTRY THAT MISSES      ADRT3025
017200*   BOTH THIS TABLE AND ADRT3010'S OWN MAIN RATE CARD TABLE       ADRT3025
017300*   (WHICH IS WHY WE ARE IN THIS SUBPROGRAM AT ALL) STILL GETS    ADRT3025
017400*   A REASONABLE ESTIMATE OFF THE TWO DEFAULT 77-LEVELS BELOW     ADRT3025
017500*   RATHER THAN A ZERO OR A DIVIDE ABEND.                         ADRT3025
017600 120-RESOLVE-INDUSTRY-FACTORS SECTION.                            ADRT3025
017700     SET WKS-INDA-IDX TO 1                                        ADRT3025
017800     SEARCH WKS-INDA-ENTRY                                        ADRT3025
017900*       INDUSTRY MATCHES NEITHER THIS TABLE NOR ADRT3010'S OWN    ADRT3025
018000*       MAIN TABLE - OVERLAY BOTH FACTORS FOR THIS ENTRY WITH     ADRT3025
018100*       THE SHOP DEFAULTS.                                        ADRT3025
018200        AT END                                                    ADRT3025
018300             MOVE WKS-INDA-DEFAULT-MULTIPLIER TO                  ADRT3025
018400                  WKS-INDA-MULTIPLIER(WKS-INDA-IDX)               ADRT3025
018500             MOVE WKS-INDA-DEFAULT-AVG-VALUE TO                   ADRT3025
018600                  WKS-INDA-AVG-VALUE(WKS-INDA-IDX)                ADRT3025
018700        WHEN WKS-INDA-NAME(WKS-INDA-IDX) = LK-INDUSTRY            ADRT3025
018800             CONTINUE                                             ADRT3025
018900     END-SEARCH.                                                  ADRT3025
019000 120-RESOLVE-INDUSTRY-FACTORS-E. EXIT.                            ADRT3025
019100                                                                  ADRT3025
019200******************************************************************ADRT3025
019300*   05/06/2004 CHANGE - RESTATED TO THE SHOP STANDARD EVALUATE-  *ADRT3025
019400*   BASED DIGIT COUNT ROUTINE, REPLACING AN OLDER GO TO CHAIN.   *ADRT3025
019500*   THE IDEA IS log10(BUDGET + 1000) / 2 - A BIGGER BUDGET       *ADRT3025
019600*   DAMPENS TOWARD DIMINISHING RETURNS RATHER THAN SCALING       *ADRT3025
019700*   IMPRESSIONS UP LINEARLY FOREVER.  COBOL HAS NO LOG FUNCTION  *ADRT3025
019800*   IN THIS COMPILER, SO THE MANTISSA IS TABLE-DRIVEN - WKS-     *ADRT3025
019900*   LOG10-MANT HOLDS LOG10(1) THROUGH LOG10(9), AND THE          *ADRT3025
020000*   EVALUATE BELOW WORKS OUT HOW MANY DIGITS BUDGET-PLUS-1000    *ADRT3025
020100*   HAS AND WHAT ITS LEADING DIGIT IS, THEN LOOKS THAT LEADING   *ADRT3025
020200*   DIGIT UP IN THE MANTISSA TABLE AND ADDS BACK THE DIGIT       *ADRT3025
020300*   COUNT MINUS ONE - THE STANDARD PAPER-AND-PENCIL LOG10        *ADRT3025
020400*   TRICK, JUST DONE WITH A TABLE INSTEAD OF A SLIDE RULE.       *ADRT3025
020500******************************************************************ADRT3025
020600 130-CALC-BUDGET-EFFECT SECTION.                                  ADRT3025
020700     COMPUTE WKS-BUDGET-PLUS = LK-BUDGET + 1000                   ADRT3025
020800*    HOW MANY DIGITS DOES BUDGET-PLUS HAVE, AND WHAT IS ITS       ADRT3025
020900*    LEADING DIGIT - EXACTLY ONE OF THESE FOUR RANGES FIRES.      ADRT3025
021000     EVALUATE TRUE                                                ADRT3025
021100*       SEVEN-DIGIT BUDGET-PLUS - MILLION-AND-UP CAMPAIGN         ADRT3025
021200        WHEN WKS-BUDGET-PLUS >= 1000000                           ADRT3025
021300             MOVE 7 TO WKS-DIGIT-COUNT                            ADRT3025
021400             DIVIDE WKS-BUDGET-PLUS BY 1000000                    ADRT3025
021500                  GIVING WKS-LEADING-DIGIT                        ADRT3025
021600*       SIX-DIGIT BUDGET-PLUS                                     ADRT3025
021700        WHEN WKS-BUDGET-PLUS >= 100000                            ADRT3025
021800             MOVE 6 TO WKS-DIGIT-COUNT                            ADRT3025
021900             DIVIDE WKS-BUDGET-PLUS BY 100000                     ADRT3025
022000                  GIVING WKS-LEADING-DIGIT                        ADRT3025
022100*       FIVE-DIGIT BUDGET-PLUS                                    ADRT3025
022200        WHEN WKS-BUDGET-PLUS >= 10000                             ADRT3025
022300             MOVE 5 TO WKS-DIGIT-COUNT                            ADRT3025
022400             DIVIDE WKS-BUDGET-PLUS BY 10000                      ADRT3025
022500                  GIVING WKS-LEADING-DIGIT                        ADRT3025
022600*       FOUR-DIGIT BUDGET-PLUS - THE SMALLEST CASE THAT CAN       ADRT3025
022700*       ACTUALLY OCCUR, SINCE BUDGET IS AT LEAST 1,000.00 AND     ADRT3025
022800*       BUDGET-PLUS ADDS ANOTHER 1,000 ON TOP OF THAT.            ADRT3025
022900        WHEN WKS-BUDGET-PLUS >= 1000                              ADRT3025
023000             MOVE 4 TO WKS-DIGIT-COUNT                            ADRT3025
023100             DIVIDE WKS-BUDGET-PLUS BY 1000                       ADRT3025
023200                  GIVING WKS-LEADING-DIGIT                        ADRT3025
023300*       SHOULD NEVER FIRE GIVEN THE VALIDATOR'S BUDGET FLOOR -    ADRT3025
023400*       KEPT AS A SAFETY NET SO THE CALL NEVER DIVIDES BY A       ADRT3025
023500*       BUDGET-PLUS OF LESS THAN 1000 AND BLOWS UP THE DIVIDE.    ADRT3025
023600        WHEN OTHER                                                ADRT3025
023700             MOVE 4 TO WKS-DIGIT-COUNT                            ADRT3025
023800             MOVE 1 TO WKS-LEADING-DIGIT                          ADRT3025
023900     END-EVALUATE                                                 ADRT3025
024000*    THE VALIDATOR IN ADRT3010 ALREADY ENFORCES A 1,000.00        ADRT3025
024100*    MINIMUM BUDGET, SO THE LEADING DIGIT SHOULD NEVER TRUNCATE   ADRT3025
024200*    TO ZERO - THIS IS A DEFENSIVE FLOOR ONLY.                    ADRT3025
024300     IF WKS-LEADING-DIGIT = 0                                     ADRT3025
024400        MOVE 1 TO WKS-LEADING-DIGIT                               ADRT3025
024500     END-IF                                                       ADRT3025
024600*    LOOK THE LEADING DIGIT UP IN THE MANTISSA TABLE AND ADD      ADRT3025
024700*    BACK THE DIGIT COUNT MINUS ONE TO GET THE FULL LOG10.        ADRT3025
024800     COMPUTE WKS-LOG10-VALUE ROUNDED =                            ADRT3025
024900        (WKS-DIGIT-COUNT - 1) + WKS-LOG10-MANT(WKS-LEADING-DIGIT) ADRT3025
025000     COMPUTE WKS-BUDGET-EFFECT ROUNDED = WKS-LOG10-VALUE / 2.     ADRT3025
025100 130-CALC-BUDGET-EFFECT-E. EXIT.                                  ADRT3025
025200                                                                  ADRT3025
025300*   COMBINES THE THREE PIECES RESOLVED ABOVE - CITY BASE          ADRT3025
025400*   IMPRESSIONS, INDUSTRY MULTIPLIER, BUDGET-DAMPENING EFFECT -   ADRT3025
025500*   INTO THE FIVE LK- FIGURES ADRT3010 IS CALLING FOR.            ADRT3025
025600*   ENGAGEMENT IS TAKEN AS A FLAT 2% OF IMPRESSIONS AND           ADRT3025
025700*   CONVERSION AS 5% OF ENGAGEMENTS, BOTH SHOP RULE-OF-THUMB      ADRT3025
025800*   RATES FOR AN INDUSTRY WITH NO METRICS ON EITHER TABLE - THIS  ADRT3025
025900*   PROGRAM DOES NOT TRY TO BE AS PRECISE AS THE MAIN ENGINE,     ADRT3025
026000*   ONLY CLOSE ENOUGH TO GIVE THE PLANNING DESK A NUMBER TO       ADRT3025
026100*   WORK WITH.                                                    ADRT3025
026200 140-CALC-IMPRESSIONS-AND-REVENUE SECTION.                        ADRT3025
026300*    CITY BASE IMPRESSIONS TIMES THE INDUSTRY MULTIPLIER, THEN    ADRT3025
026400*    DAMPENED BY THE BUDGET-SIZE EFFECT COMPUTED IN 130 ABOVE.    ADRT3025
026500     COMPUTE LK-TOTAL-IMPRESSIONS =                               ADRT3025
026600        WKS-LOCB-IMPRESSIONS(WKS-LOCB-IDX) *                      ADRT3025
026700        WKS-INDA-MULTIPLIER(WKS-INDA-IDX) *                       ADRT3025
026800        WKS-BUDGET-EFFECT                                         ADRT3025
026900*    FLAT 2% ENGAGEMENT RATE - SHOP RULE OF THUMB FOR AN          ADRT3025
027000*    INDUSTRY WITH NO METRICS OF ITS OWN.                         ADRT3025
027100     COMPUTE WKS-ENGAGEMENTS ROUNDED =                            ADRT3025
027200        LK-TOTAL-IMPRESSIONS * 0.02                               ADRT3025
027300*    FLAT 5% OF ENGAGEMENTS CONVERT - SAME RULE-OF-THUMB BASIS.   ADRT3025
027400     COMPUTE WKS-CONVERSIONS-CALC ROUNDED =                       ADRT3025
027500        WKS-ENGAGEMENTS * 0.05                                    ADRT3025
027600     COMPUTE LK-CONVERSIONS ROUNDED =                             ADRT3025
027700        WKS-CONVERSIONS-CALC                                      ADRT3025
027800*    REVENUE IS CONVERSIONS TIMES THE INDUSTRY'S AVERAGE          ADRT3025
027900*    TRANSACTION VALUE RESOLVED BACK IN 120 ABOVE.                ADRT3025
028000     COMPUTE LK-EST-REVENUE ROUNDED =                             ADRT3025
028100        LK-CONVERSIONS * WKS-INDA-AVG-VALUE(WKS-INDA-IDX)         ADRT3025
028200*    LK-BUDGET IS ALWAYS POSITIVE COMING FROM ADRT3010'S          ADRT3025
028300*    VALIDATOR, BUT THIS SUBPROGRAM HAS NO WAY TO ENFORCE THAT    ADRT3025
028400*    ON ITS OWN CALLING INTERFACE, SO GUARD THE DIVIDE ANYWAY.    ADRT3025
028500     IF LK-BUDGET > ZEROS                                         ADRT3025
028600        COMPUTE WKS-ROI-RAW ROUNDED =                             ADRT3025
028700           ((LK-EST-REVENUE - LK-BUDGET) / LK-BUDGET) * 100       ADRT3025
028800     ELSE                                                         ADRT3025
028900        MOVE ZEROS TO WKS-ROI-RAW                                 ADRT3025
029000     END-IF                                                       ADRT3025
029100     MOVE WKS-ROI-RAW TO LK-ROI-PCT.                              ADRT3025
029200 140-CALC-IMPRESSIONS-AND-REVENUE-E. EXIT.                        ADRT3025

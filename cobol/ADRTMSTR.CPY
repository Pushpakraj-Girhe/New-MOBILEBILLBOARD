000100******************************************************************ADRTMSTR
000200* COPYBOOK    : ADRTMSTR                                         *ADRTMSTR
000300* DESCRIPCION : CAMPAIGN MASTER RECORD - INPUT LAYOUT FOR THE     ADRTMSTR
000400*             : MOBILE BILLBOARD CAMPAIGN ROI RATING BATCH.       ADRTMSTR
000500*             : ONE RECORD PER ADVERTISING CAMPAIGN REQUEST.      ADRTMSTR
000600*             : FIXED LENGTH 215 BYTES, PLUS TRAILING FILLER.     ADRTMSTR
000700******************************************************************ADRTMSTR
000800*   CHANGE LOG                                                   *ADRTMSTR
000900*   03/12/1986  RSH  ORIGINAL LAYOUT FOR THE CAMPAIGN MASTER      ADRTMSTR
001000*   09/22/1988  RSH  ADDED CMST-OBJ-TABLE REDEFINES FOR THE       ADRTMSTR
001100*                    OBJECTIVES LIST SCAN USED BY THE RATING JOB  ADRTMSTR
001200*   11/03/1991  DLT  ADDED CMST-DATE-TABLE REDEFINES OF START     ADRTMSTR
001300*                    DATE FOR REPORT EDITING                      ADRTMSTR
001400*   02/14/1994  DLT  ADDED 88-LEVELS FOR THE PUBLISHED INDUSTRY   ADRTMSTR
001500*                    CODE LIST, PER REQUEST FROM PLANNING DESK    ADRTMSTR
001600*   08/19/1999  PEDR Y2K REVIEW - CMST-START-DATE ALREADY CARRIES ADRTMSTR
001700*                    A FULL 4-DIGIT YEAR, NO CHANGE REQUIRED      ADRTMSTR
001800*   05/06/2004  PEDR ADDED CMST-DURATION-CODE 88-LEVELS FOR THE   ADRTMSTR
001900*                    PUBLISHED DURATION CODE LIST                 ADRTMSTR
002000******************************************************************ADRTMSTR
002100 01  CAMPAIGN-MASTER-RECORD.                                      ADRTMSTR
002200*-----------------------------------------------------------------ADRTMSTR
002300*    CAMPAIGN KEY AND IDENTIFYING DATA                            ADRTMSTR
002400*-----------------------------------------------------------------ADRTMSTR
002500     05  CMST-CAMPAIGN-ID              PIC 9(06).                 ADRTMSTR
002600     05  CMST-BUSINESS-NAME            PIC X(30).                 ADRTMSTR
002700*-----------------------------------------------------------------ADRTMSTR
002800*    INDUSTRY CODE TEXT - SEE PUBLISHED LIST BELOW                ADRTMSTR
002900*-----------------------------------------------------------------ADRTMSTR
003000     05  CMST-INDUSTRY                 PIC X(20).                 ADRTMSTR
003100         88  CMST-IND-RETAIL                VALUE 'RETAIL'.       ADRTMSTR
003200         88  CMST-IND-FOOD-BEVERAGE         VALUE                 ADRTMSTR
003300                 'FOOD & BEVERAGE'.                               ADRTMSTR
003400         88  CMST-IND-TECHNOLOGY            VALUE 'TECHNOLOGY'.   ADRTMSTR
003500         88  CMST-IND-HEALTHCARE            VALUE 'HEALTHCARE'.   ADRTMSTR
003600         88  CMST-IND-EDUCATION             VALUE 'EDUCATION'.    ADRTMSTR
003700         88  CMST-IND-ENTERTAINMENT         VALUE 'ENTERTAINMENT'.ADRTMSTR
003800         88  CMST-IND-REAL-ESTATE           VALUE 'REAL ESTATE'.  ADRTMSTR
003900         88  CMST-IND-AUTOMOTIVE            VALUE 'AUTOMOTIVE'.   ADRTMSTR
004000         88  CMST-IND-BLANK                 VALUE SPACES.         ADRTMSTR
004100     05  CMST-TARGET-AUDIENCE          PIC X(30).                 ADRTMSTR
004200*-----------------------------------------------------------------ADRTMSTR
004300*    LOCATION - INDIAN CITY TEXT, SEE PUBLISHED LIST BELOW        ADRTMSTR
004400*-----------------------------------------------------------------ADRTMSTR
004500     05  CMST-LOCATION                 PIC X(20).                 ADRTMSTR
004600         88  CMST-LOC-MUMBAI                VALUE 'MUMBAI'.       ADRTMSTR
004700         88  CMST-LOC-DELHI                 VALUE 'DELHI'.        ADRTMSTR
004800         88  CMST-LOC-BANGALORE             VALUE 'BANGALORE'.    ADRTMSTR
004900         88  CMST-LOC-HYDERABAD             VALUE 'HYDERABAD'.    ADRTMSTR
005000         88  CMST-LOC-CHENNAI               VALUE 'CHENNAI'.      ADRTMSTR
005100         88  CMST-LOC-KOLKATA               VALUE 'KOLKATA'.      ADRTMSTR
005200         88  CMST-LOC-PUNE                  VALUE 'PUNE'.         ADRTMSTR
005300         88  CMST-LOC-AHMEDABAD             VALUE 'AHMEDABAD'.    ADRTMSTR
005400         88  CMST-LOC-JAIPUR                VALUE 'JAIPUR'.       ADRTMSTR
005500         88  CMST-LOC-LUCKNOW               VALUE 'LUCKNOW'.      ADRTMSTR
005600         88  CMST-LOC-KOCHI                 VALUE 'KOCHI'.        ADRTMSTR
005700         88  CMST-LOC-BLANK                 VALUE SPACES.         ADRTMSTR
005800*-----------------------------------------------------------------ADRTMSTR
005900*    DURATION CODE - RESOLVED TO CAMPAIGN DAYS BY THE RATING JOB  ADRTMSTR
006000*-----------------------------------------------------------------ADRTMSTR
006100     05  CMST-DURATION-CODE            PIC X(10).                 ADRTMSTR
006200         88  CMST-DUR-1-DAY                 VALUE '1-DAY'.        ADRTMSTR
006300         88  CMST-DUR-1-WEEK                VALUE '1-WEEK'.       ADRTMSTR
006400         88  CMST-DUR-2-WEEKS               VALUE '2-WEEKS'.      ADRTMSTR
006500         88  CMST-DUR-1-MONTH               VALUE '1-MONTH'.      ADRTMSTR
006600         88  CMST-DUR-3-MONTHS              VALUE '3-MONTHS'.     ADRTMSTR
006700         88  CMST-DUR-BLANK                 VALUE SPACES.         ADRTMSTR
006800*-----------------------------------------------------------------ADRTMSTR
006900*    CAMPAIGN BUDGET, INR, TWO DECIMAL PLACES                     ADRTMSTR
007000*-----------------------------------------------------------------ADRTMSTR
007100     05  CMST-BUDGET                   PIC 9(07)V99.              ADRTMSTR
007200*-----------------------------------------------------------------ADRTMSTR
007300*    START DATE, CCYYMMDD, WITH REDEFINES FOR REPORT EDITING      ADRTMSTR
007400*-----------------------------------------------------------------ADRTMSTR
007500     05  CMST-START-DATE               PIC 9(08).                 ADRTMSTR
007600     05  CMST-DATE-TABLE REDEFINES CMST-START-DATE.               ADRTMSTR
007700         10  CMST-START-CCYY           PIC 9(04).                 ADRTMSTR
007800         10  CMST-START-MM             PIC 9(02).                 ADRTMSTR
007900         10  CMST-START-DD             PIC 9(02).                 ADRTMSTR
008000*-----------------------------------------------------------------ADRTMSTR
008100*    OBJECTIVES - COMMA SEPARATED CODES, BRAND/TRAFFIC/LAUNCH/    ADRTMSTR
008200*    EVENT.  BLANK ALLOWED (EMPTY LIST).  THE RATING JOB SCANS    ADRTMSTR
008300*    THIS FIELD DIRECTLY WITH INSPECT; NO TABLE VIEW IS NEEDED    ADRTMSTR
008400*    FOR THE SUBSTRING TEST, BUT ONE IS CARRIED HERE FOR ANY      ADRTMSTR
008500*    FUTURE REPORT THAT WANTS TO PRINT THE CODES INDIVIDUALLY.    ADRTMSTR
008600*-----------------------------------------------------------------ADRTMSTR
008700     05  CMST-OBJECTIVES               PIC X(40).                 ADRTMSTR
008800     05  CMST-OBJ-TABLE REDEFINES CMST-OBJECTIVES.                ADRTMSTR
008900         10  CMST-OBJ-ENTRY OCCURS 4 TIMES                        ADRTMSTR
009000                            INDEXED BY CMST-OBJ-IDX.              ADRTMSTR
009100             15  CMST-OBJ-CODE         PIC X(08).                 ADRTMSTR
009200             15  CMST-OBJ-SEP          PIC X(02).                 ADRTMSTR
009300     05  CMST-ADDITIONAL-INFO          PIC X(40).                 ADRTMSTR
009400*-----------------------------------------------------------------ADRTMSTR
009500*    PAD TO PUBLISHED RECORD LENGTH OF 215                        ADRTMSTR
009600*-----------------------------------------------------------------ADRTMSTR
009700     05  FILLER                        PIC X(02).                 ADRTMSTR

000100******************************************************************ADRT3010
000200* DATE        : 03/12/1986                                       *ADRT3010
000300* PROGRAMMER  : R S HOLLOWAY                                     *ADRT3010
000400* APPLICATION : MEDIA PLANNING - MOBILE BILLBOARD CAMPAIGNS      *ADRT3010
000500* PROGRAM     : ADRT3010, CAMPAIGN ROI RATING BATCH              *ADRT3010
000600* TYPE        : BATCH                                            *ADRT3010
000700* DESCRIPTION : THIS PROGRAM READS THE CAMPAIGN MASTER FILE,     *ADRT3010
000800*             : VALIDATES EACH CAMPAIGN, RATES THE VALID ONES    *ADRT3010
000900*             : AGAINST THE INDUSTRY / AUDIENCE / OBJECTIVE /    *ADRT3010
001000*             : LOCATION RULE TABLES, WRITES ONE DETAIL RECORD   *ADRT3010
001100*             : PER CAMPAIGN AND PRODUCES THE SUMMARY REPORT     *ADRT3010
001200*             : WITH A CONTROL BREAK BY INDUSTRY.                *ADRT3010
001300* FILES       : CAMPMSTR, ROIDET, SUMRPT                         *ADRT3010
001400* PROGRAM(S)  : CALLS ADRT3025 - ALTERNATE PREDICTION ENGINE     *ADRT3010
001500******************************************************************ADRT3010
001600 IDENTIFICATION DIVISION.                                         ADRT3010
001700 PROGRAM-ID. ADRT3010.                                            ADRT3010
001800 AUTHOR. R S HOLLOWAY.                                            ADRT3010
001900 INSTALLATION. OUTLOOK MEDIA SYSTEMS - BATCH DEVELOPMENT.         ADRT3010
002000 DATE-WRITTEN. 03/12/1986.                                        ADRT3010
002100 DATE-COMPILED.                                                   ADRT3010
002200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.              ADRT3010
002300******************************************************************ADRT3010
002400*   CHANGE LOG                                                   *ADRT3010
002500*   03/12/1986  RSH  ORIGINAL VERSION - CAMPAIGN VALIDATION AND   ADRT3010
002600*                    RATING AGAINST THE PLANNING DESK RATE CARD   ADRT3010
002700*   09/22/1988  RSH  ADDED THE CONTRIBUTING-FACTOR NORMALIZATION  ADRT3010
002800*                    BREAKDOWN REQUESTED BY THE PLANNING DESK     ADRT3010
002900*   11/03/1991  DLT  REPLACED THE OLD GO TO DRIVEN VALIDATION     ADRT3010
003000*                    CHAIN WITH THE 2100 SERIES SHOWN BELOW       ADRT3010
003100*   02/14/1994  DLT  WIDENED THE REJECT-REASON FIELD, SEE COPY-   ADRT3010
003200*                    BOOK ADRTDET CHANGE LOG FOR DETAIL           ADRT3010
003300*   04/02/1996  DLT  ADDED THE ROUTE RECOMMENDATION RULE AT THE   ADRT3010
003400*                    REQUEST OF THE FIELD SALES DESK              ADRT3010
003500*   11/20/1998  PEDR Y2K REVIEW - CMST-START-DATE AND ALL DATE    ADRT3010
003600*                    FIELDS IN THIS PROGRAM CARRY A FULL 4-DIGIT  ADRT3010
003700*                    YEAR, NO CHANGE REQUIRED                     ADRT3010
003800*   05/06/2004  PEDR ADDED THE CALL TO ADRT3025 FOR CAMPAIGNS     ADRT3010
003900*                    WHOSE INDUSTRY IS NOT ON THE RATE CARD,      ADRT3010
004000*                    TICKET REQ-40412                             ADRT3010
004100*   09/14/2006  PEDR RESTATED THE SUMMARY REPORT TO 132 COLUMNS   ADRT3010
004200*                    PER THE PRINT ROOM STANDARD, TICKET REQ-4471 ADRT3010
004300*   03/11/2008  PEDR REMOVED 2050-APLICAR-DEFECTOS FROM THE 311   ADRT3010
004400*                    RATING LOOP - IT RAN AHEAD OF THE VALIDATOR  ADRT3010
004500*                    AND WAS DEFAULTING BLANK FIELDS BEFORE THE   ADRT3010
004600*                    REQUIRED-FIELD CHECKS EVER SAW THEM, SO NO   ADRT3010
004700*                    CAMPAIGN COULD REJECT FOR A MISSING FIELD.   ADRT3010
004800*                    MAINTENANCE DEFAULTING BELONGS ON THE ENTRY  ADRT3010
004900*                    OF THE MASTER RECORD, NOT IN THIS PASS.      ADRT3010
005000*                    TICKET REQ-51170                             ADRT3010
005100*   03/11/2008  PEDR ADDED THE STATUS COLUMN TO THE SUMMARY DETAILADRT3010
005200*                    LINE SO A REJECTED CAMPAIGN CAN BE SPOTTED ONADRT3010
005300*                    THE REPORT WITHOUT PULLING THE ROI DETAIL    ADRT3010
005400*                    FILE.  RE-SPACED THE OTHER DETAIL COLUMNS TO ADRT3010
005500*                    MAKE ROOM WITHOUT GOING PAST THE 132-COLUMN  ADRT3010
005600*                    PRINT ROOM STANDARD.  TICKET REQ-51170       ADRT3010
005700*   03/17/2008  PEDR FOLDED CMST-TARGET-AUDIENCE THROUGH AN       ADRT3010
005800*                    UPPERCASE WORK COPY BEFORE THE AUDIENCE      ADRT3010
005900*                    FACTOR SCAN IN 2230 - LOWER CASE INPUT WAS   ADRT3010
006000*                    FALLING THROUGH TO THE DEFAULT MULTIPLIER.   ADRT3010
006100*                    TICKET REQ-51170                             ADRT3010
006200*   03/24/2008  PEDR CLEARED THE RATED ROI-DETAIL FIELDS IN THE   ADRT3010
006300*                    NEW 2100-VALIDAR-CAMPANA-RECHAZO PARAGRAPH - ADRT3010
006400*                    A REJECTED RECORD WAS CARRYING THE PRIOR     ADRT3010
006500*                    VALID CAMPAIGN'S REVENUE/ROI INTO ITS OWN    ADRT3010
006600*                    DETAIL ROW AND INTO THE CONTROL TOTALS.      ADRT3010
006700*                    TICKET REQ-51170                             ADRT3010
006800*   04/02/2008  PEDR DROPPED WKS-TOTAL-BUDGET AND WKS-TOTAL-      ADRT3010
006900*                    REVENUE FROM WORKING-STORAGE AND FROM 2400 - ADRT3010
007000*                    NOBODY WAS READING THEM, THE CF FINAL FOOTINGADRT3010
007100*                    ALREADY TOTALS WORK-BUDGET AND WORK-EST-     ADRT3010
007200*                    REVENUE OFF THE WORK FILE ON ITS OWN.        ADRT3010
007300*                    TICKET REQ-51288                             ADRT3010
007400******************************************************************ADRT3010
007500*   C01 IS TOP-OF-FORM SKIPS THE PRINTER TO THE TOP OF THE NEXT   ADRT3010
007600*   FORM WHEN REPORT WRITER STARTS A NEW PAGE.  ALPHA-CHARACTERS  ADRT3010
007700*   AND UPSI-0 ARE CARRIED FORWARD FROM THE SHOP'S STANDARD       ADRT3010
007800*   COPY BLOCK EVEN THOUGH THIS PROGRAM DOES NOT TEST EITHER -    ADRT3010
007900*   UPSI-0 IS THE OPERATOR RERUN SWITCH READ OFF THE HARDWARE     ADRT3010
008000*   PANEL AT IPL, HELD IN RESERVE FOR A FUTURE RESTART FEATURE.   ADRT3010
008100 ENVIRONMENT DIVISION.                                            ADRT3010
008200 CONFIGURATION SECTION.                                           ADRT3010
008300*   SOURCE-COMPUTER/OBJECT-COMPUTER PARAGRAPHS ARE OMITTED HERE   ADRT3010
008400*   THE SAME WAY THE SHOP'S OTHER BATCH PROGRAMS OMIT THEM - THE  ADRT3010
008500*   COMPILE JCL PINS THE TARGET, NOT THE SOURCE MEMBER.           ADRT3010
008600 SPECIAL-NAMES.                                                   ADRT3010
008700     C01 IS TOP-OF-FORM                                           ADRT3010
008800     CLASS ALPHA-CHARACTERS IS 'A' THRU 'Z'                       ADRT3010
008900     UPSI-0 ON STATUS IS AD10-RERUN-REQUESTED                     ADRT3010
009000            OFF STATUS IS AD10-NORMAL-RUN.                        ADRT3010
009100 INPUT-OUTPUT SECTION.                                            ADRT3010
009200*   CAMPAIGN-MASTER IS LINE SEQUENTIAL - THE PLANNING DESK'S      ADRT3010
009300*   OWN EXTRACT PROCESS BUILDS IT AS FLAT TEXT.  THE OTHER TWO    ADRT3010
009400*   OUTPUT FILES AND THE SORT WORK FILE ARE PLAIN SEQUENTIAL,     ADRT3010
009500*   THIS SHOP'S USUAL CHOICE FOR AN OUTPUT-ONLY FILE.             ADRT3010
009600 FILE-CONTROL.                                                    ADRT3010
009700     SELECT CAMPAIGN-MASTER ASSIGN TO CAMPMSTR                    ADRT3010
009800                    ORGANIZATION IS LINE SEQUENTIAL               ADRT3010
009900                    FILE STATUS IS FS-CAMPMSTR.                   ADRT3010
010000*   ROI-DETAIL AND SUMMARY-REPORT ARE OUTPUT-ONLY, SO NEITHER     ADRT3010
010100*   ONE NEEDS AN ORGANIZATION CLAUSE - SEQUENTIAL IS THE DEFAULT. ADRT3010
010200     SELECT ROI-DETAIL      ASSIGN TO ROIDET                      ADRT3010
010300                    FILE STATUS IS FS-ROIDET.                     ADRT3010
010400     SELECT SUMMARY-REPORT  ASSIGN TO SUMRPT                      ADRT3010
010500                    FILE STATUS IS FS-SUMRPT.                     ADRT3010
010600*   THE SORT WORK FILE CARRIES NO FILE STATUS CLAUSE OF ITS OWN - ADRT3010
010700*   THE SORT VERB IN 300-SORT-AND-REPORT MANAGES IT DIRECTLY.     ADRT3010
010800     SELECT WORKFILE        ASSIGN TO SORTWK1.                    ADRT3010
010900                                                                  ADRT3010
011000 DATA DIVISION.                                                   ADRT3010
011100 FILE SECTION.                                                    ADRT3010
011200******************************************************************ADRT3010
011300*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *ADRT3010
011400******************************************************************ADRT3010
011500*   CAMPAIGN MASTER RECORD LAYOUT LIVES IN THE COPYBOOK, NOT      ADRT3010
011600*   INLINE HERE - THE SAME MEMBER ALSO GETS COPYD INTO ANY FUTURE ADRT3010
011700*   MAINTENANCE OR EXTRACT PROGRAM THAT NEEDS THE SAME LAYOUT.    ADRT3010
011800 FD  CAMPAIGN-MASTER.                                             ADRT3010
011900     COPY ADRTMSTR.                                               ADRT3010
012000*   ROI DETAIL RECORD LAYOUT, SAME COPYBOOK-SHARING REASONING.    ADRT3010
012100 FD  ROI-DETAIL.                                                  ADRT3010
012200     COPY ADRTDET.                                                ADRT3010
012300*   NO 01-LEVEL RECORD IS CODED HERE - REPORT WRITER BUILDS ITS   ADRT3010
012400*   OWN RECORD AREA FROM THE REPORT SECTION GROUPS BELOW.         ADRT3010
012500 FD  SUMMARY-REPORT                                               ADRT3010
012600     REPORT IS CAMPAIGN-ROI-SAT.                                  ADRT3010
012700*   SORT WORK RECORD - CARRIES ONLY WHAT THE SUMMARY REPORT       ADRT3010
012800*   ACTUALLY PRINTS, NOT A FULL COPY OF THE MASTER OR DETAIL      ADRT3010
012900*   RECORD.  KEYED ON WORK-INDUSTRY BY THE SORT VERB IN 300-      ADRT3010
013000*   SORT-AND-REPORT SO REPORT WRITER CAN DRIVE THE INDUSTRY       ADRT3010
013100*   CONTROL BREAK BELOW OFF ITS OWN CH/CF GROUPS.                 ADRT3010
013200 SD  WORKFILE.                                                    ADRT3010
013300 01  WORK-REG.                                                    ADRT3010
013400*    SORT KEY - MUST BE THE FIRST FIELD REPORT WRITER'S CONTROLS  ADRT3010
013500*    ARE CLAUSE TESTS FOR THE INDUSTRY BREAK.                     ADRT3010
013600     05  WORK-INDUSTRY                 PIC X(20).                 ADRT3010
013700     05  WORK-CAMPAIGN-ID              PIC 9(06).                 ADRT3010
013800     05  WORK-BUSINESS-NAME            PIC X(20).                 ADRT3010
013900     05  WORK-BUDGET                   PIC 9(07)V99.              ADRT3010
014000     05  WORK-TOTAL-IMPRESSIONS        PIC 9(09).                 ADRT3010
014100     05  WORK-CONVERSIONS              PIC 9(07).                 ADRT3010
014200     05  WORK-EST-REVENUE              PIC 9(09)V99.              ADRT3010
014300     05  WORK-ROI-PCT                  PIC S9(05)V99.             ADRT3010
014400     05  WORK-ROUTE-RECOMMENDATION     PIC X(20).                 ADRT3010
014500     05  WORK-STATUS                   PIC X(08).                 ADRT3010
014600     05  FILLER                        PIC X(03).                 ADRT3010
014700******************************************************************ADRT3010
014800 WORKING-STORAGE SECTION.                                         ADRT3010
014900******************************************************************ADRT3010
015000*                CONTADORES, OPERADORES Y CONTROLADORES          *ADRT3010
015100******************************************************************ADRT3010
015200*    WKS-EOF-MASTER DRIVES THE 310/311 READ LOOP, WKS-EOF-        ADRT3010
015300*    WORKFILE DRIVES THE 320/321 SORT RETURN LOOP, AND WKS-       ADRT3010
015400*    MAIN-ENGINE-SW IS SET FRESH EVERY CAMPAIGN BY 2220 TO SAY    ADRT3010
015500*    WHICH OF THE TWO RATING ENGINES 2200 SHOULD RUN.             ADRT3010
015600 01  WKS-CAMPOS-DE-TRABAJO.                                       ADRT3010
015700     02  WKS-PROGRAMA              PIC X(08)  VALUE 'ADRT3010'.   ADRT3010
015800     02  WKS-EOF-MASTER            PIC X(01)  VALUE 'N'.          ADRT3010
015900         88  WKS-EOF-MASTER-YES               VALUE 'Y'.          ADRT3010
016000     02  WKS-EOF-WORKFILE          PIC X(01)  VALUE 'N'.          ADRT3010
016100         88  WKS-EOF-WORKFILE-YES             VALUE 'Y'.          ADRT3010
016200     02  WKS-MAIN-ENGINE-SW        PIC X(01)  VALUE 'N'.          ADRT3010
016300         88  WKS-MAIN-ENGINE-YES              VALUE 'Y'.          ADRT3010
016400     02  FILLER                    PIC X(01).                     ADRT3010
016500*    RUN-WIDE CAMPAIGN COUNTS FOR 800-ESTADISTICAS AND THE CF     ADRT3010
016600*    FINAL FOOTING - COMP SINCE THESE ARE PURE COUNTERS, NEVER    ADRT3010
016700*    PRINTED DIRECTLY WITHOUT AN EDIT PICTURE IN FRONT OF THEM.   ADRT3010
016800 77  WKS-REG-READ                  PIC S9(07) COMP VALUE ZERO.    ADRT3010
016900 77  WKS-REG-VALID                 PIC S9(07) COMP VALUE ZERO.    ADRT3010
017000 77  WKS-REG-REJECTED              PIC S9(07) COMP VALUE ZERO.    ADRT3010
017100******************************************************************ADRT3010
017200*                     VARIABLES DE FECHA DE CORRIDA              *ADRT3010
017300******************************************************************ADRT3010
017400*    RAW ACCEPT-FROM-DATE RECEIVING FIELD - CCYYMMDD ORDER, THE   ADRT3010
017500*    ORDER ACCEPT FROM DATE YYYYMMDD RETURNS IT IN.               ADRT3010
017600 01  WKS-CURRENT-DATE.                                            ADRT3010
017700     02  WKS-CURRENT-YEAR          PIC 9(04)  VALUE ZEROS.        ADRT3010
017800     02  WKS-CURRENT-MONT          PIC 9(02)  VALUE ZEROS.        ADRT3010
017900     02  WKS-CURRENT-DAY           PIC 9(02)  VALUE ZEROS.        ADRT3010
018000     02  FILLER                    PIC X(01).                     ADRT3010
018100*    MM/DD/CCYY PRINT FORMAT FOR THE PAGE HEADING AND PAGE        ADRT3010
018200*    FOOTING - REARRANGED FROM WKS-CURRENT-DATE ABOVE IN 110-     ADRT3010
018300*    APERTURA-ARCHIVOS.                                           ADRT3010
018400 01  WKS-RUN-DATE-EDIT.                                           ADRT3010
018500     02  WKS-RD-MM                 PIC 9(02)  VALUE ZEROS.        ADRT3010
018600     02  FILLER                    PIC X(01)  VALUE '/'.          ADRT3010
018700     02  WKS-RD-DD                 PIC 9(02)  VALUE ZEROS.        ADRT3010
018800     02  FILLER                    PIC X(01)  VALUE '/'.          ADRT3010
018900     02  WKS-RD-CCYY               PIC 9(04)  VALUE ZEROS.        ADRT3010
019000******************************************************************ADRT3010
019100*                      VARIABLES PARA FILESTATUS                 *ADRT3010
019200*   ONE TWO-DIGIT STATUS PER FILE, TESTED IN 110-APERTURA-       *ADRT3010
019300*   ARCHIVOS ON OPEN AND IN 2300-ESCRITURA-DETALLE ON WRITE - NO *ADRT3010
019400*   FSE-XXXXXXX EXTENDED STATUS BECAUSE NONE OF THESE THREE      *ADRT3010
019500*   FILES IS INDEXED.                                            *ADRT3010
019600******************************************************************ADRT3010
019700 77  FS-CAMPMSTR                   PIC 9(02)  VALUE ZEROS.        ADRT3010
019800 77  FS-ROIDET                     PIC 9(02)  VALUE ZEROS.        ADRT3010
019900 77  FS-SUMRPT                     PIC 9(02)  VALUE ZEROS.        ADRT3010
020000******************************************************************ADRT3010
020100*   DURATION CODE TO CAMPAIGN DAYS - PUBLISHED RATE CARD TABLE   *ADRT3010
020200******************************************************************ADRT3010
020300*    FIVE ROWS, EACH 13 BYTES - A 10-BYTE CODE THE PLANNING       ADRT3010
020400*    DESK KEYS ON THE MASTER RECORD, THEN A 3-DIGIT DAY COUNT.    ADRT3010
020500*    2210-RESOLVER-DURACION SEARCHES THIS BY CODE AND RETURNS     ADRT3010
020600*    THE DAY COUNT.                                               ADRT3010
020700 01  WKS-DURATION-TABLE-DATA.                                     ADRT3010
020800     05  FILLER  PIC X(13) VALUE '1-DAY     001'.                 ADRT3010
020900     05  FILLER  PIC X(13) VALUE '1-WEEK    007'.                 ADRT3010
021000     05  FILLER  PIC X(13) VALUE '2-WEEKS   014'.                 ADRT3010
021100     05  FILLER  PIC X(13) VALUE '1-MONTH   030'.                 ADRT3010
021200     05  FILLER  PIC X(13) VALUE '3-MONTHS  090'.                 ADRT3010
021300*    REDEFINES THE FILLER BLOCK ABOVE AS A SEARCHABLE TABLE -     ADRT3010
021400*    THE VALUE CLAUSES ARE THE ONLY PLACE THE ACTUAL DATA         ADRT3010
021500*    LIVES, THIS GROUP JUST GIVES IT SUBSCRIPTED FIELD NAMES.     ADRT3010
021600 01  WKS-DURATION-TABLE REDEFINES WKS-DURATION-TABLE-DATA.        ADRT3010
021700     05  WKS-DUR-ENTRY OCCURS 5 TIMES INDEXED BY WKS-DUR-IDX.     ADRT3010
021800         10  WKS-DUR-CODE          PIC X(10).                     ADRT3010
021900         10  WKS-DUR-DAYS          PIC 9(03).                     ADRT3010
022000******************************************************************ADRT3010
022100*   INDUSTRY METRICS - IMPRESSION RATE / CONVERSION RATE /       *ADRT3010
022200*   AVERAGE TRANSACTION VALUE - PUBLISHED RATE CARD TABLE        *ADRT3010
022300******************************************************************ADRT3010
022400*    SIX ROWS, 35 BYTES EACH - 20-BYTE INDUSTRY NAME, THEN        ADRT3010
022500*    IMPRESSION RATE (9V99), CONVERSION RATE (9V9999) AND         ADRT3010
022600*    AVERAGE TRANSACTION VALUE (9(05)V99) PACKED BACK TO BACK     ADRT3010
022700*    WITH NO SEPARATORS - THE REDEFINES GROUP BELOW SLICES THE    ADRT3010
022800*    35 BYTES BACK APART BY PICTURE WIDTH.                        ADRT3010
022900 01  WKS-INDUSTRIA-TABLE-DATA.                                    ADRT3010
023000     05  FILLER  PIC X(35) VALUE                                  ADRT3010
023100         'RETAIL              120004500150000'.                   ADRT3010
023200     05  FILLER  PIC X(35) VALUE                                  ADRT3010
023300         'FOOD & BEVERAGE     140005500080000'.                   ADRT3010
023400     05  FILLER  PIC X(35) VALUE                                  ADRT3010
023500         'TECHNOLOGY          090003500500000'.                   ADRT3010
023600     05  FILLER  PIC X(35) VALUE                                  ADRT3010
023700         'HEALTHCARE          080003000350000'.                   ADRT3010
023800     05  FILLER  PIC X(35) VALUE                                  ADRT3010
023900         'EDUCATION           110004000250000'.                   ADRT3010
024000     05  FILLER  PIC X(35) VALUE                                  ADRT3010
024100         'ENTERTAINMENT       150006000120000'.                   ADRT3010
024200 01  WKS-INDUSTRIA-TABLE REDEFINES WKS-INDUSTRIA-TABLE-DATA.      ADRT3010
024300     05  WKS-IND-ENTRY OCCURS 6 TIMES INDEXED BY WKS-IND-IDX.     ADRT3010
024400         10  WKS-IND-NOMBRE             PIC X(20).                ADRT3010
024500         10  WKS-IND-TASA-IMPRESION     PIC 9V99.                 ADRT3010
024600         10  WKS-IND-TASA-CONVERSION    PIC 9V9999.               ADRT3010
024700         10  WKS-IND-VALOR-TRANSAC      PIC 9(05)V99.             ADRT3010
024800******************************************************************ADRT3010
024900*   LOCATION FACTOR - PUBLISHED RATE CARD TABLE                 * ADRT3010
025000******************************************************************ADRT3010
025100*    ELEVEN ROWS, 23 BYTES EACH - 20-BYTE CITY NAME PLUS A        ADRT3010
025200*    3-DIGIT FACTOR (READ AS 9V99 BY THE REDEFINES BELOW, SO      ADRT3010
025300*    130 MEANS A 1.30 MULTIPLIER) - TOP-TIER METRO CITIES CARRY   ADRT3010
025400*    A 30% PREMIUM, THE NEXT TIER 20%.                            ADRT3010
025500 01  WKS-LOCATION-TABLE-DATA.                                     ADRT3010
025600     05  FILLER  PIC X(23) VALUE 'MUMBAI              130'.       ADRT3010
025700     05  FILLER  PIC X(23) VALUE 'DELHI               130'.       ADRT3010
025800     05  FILLER  PIC X(23) VALUE 'BANGALORE           130'.       ADRT3010
025900     05  FILLER  PIC X(23) VALUE 'KOLKATA             130'.       ADRT3010
026000     05  FILLER  PIC X(23) VALUE 'CHENNAI             130'.       ADRT3010
026100     05  FILLER  PIC X(23) VALUE 'HYDERABAD           130'.       ADRT3010
026200     05  FILLER  PIC X(23) VALUE 'PUNE                120'.       ADRT3010
026300     05  FILLER  PIC X(23) VALUE 'AHMEDABAD           120'.       ADRT3010
026400     05  FILLER  PIC X(23) VALUE 'JAIPUR              120'.       ADRT3010
026500     05  FILLER  PIC X(23) VALUE 'LUCKNOW             120'.       ADRT3010
026600     05  FILLER  PIC X(23) VALUE 'KOCHI               120'.       ADRT3010
026700 01  WKS-LOCATION-TABLE REDEFINES WKS-LOCATION-TABLE-DATA.        ADRT3010
026800     05  WKS-LOC-ENTRY OCCURS 11 TIMES INDEXED BY WKS-LOC-IDX.    ADRT3010
026900         10  WKS-LOC-NOMBRE             PIC X(20).                ADRT3010
027000         10  WKS-LOC-FACTOR             PIC 9V99.                 ADRT3010
027100******************************************************************ADRT3010
027200*                RATING ENGINE INTERMEDIATE WORK FIELDS          *ADRT3010
027300*   NONE OF THESE ARE PRINTED OR WRITTEN TO A FILE DIRECTLY -    *ADRT3010
027400*   THEY ARE SCRATCH FIELDS THE 2200 SERIES PARAGRAPHS USE TO    *ADRT3010
027500*   CARRY A VALUE FROM ONE STEP OF THE RATING CHAIN TO THE NEXT, *ADRT3010
027600*   THEN LEAVE BEHIND FOR THE NEXT CAMPAIGN TO OVERWRITE.        *ADRT3010
027700******************************************************************ADRT3010
027800*    DAY COUNT RESOLVED BY 2210, USED AS A DIVISOR THROUGHOUT.    ADRT3010
027900 77  WKS-CAMPAIGN-DAYS             PIC 9(03).                     ADRT3010
028000*    2255'S FIRST COMPUTE - BUDGET SPREAD OVER THE CAMPAIGN.      ADRT3010
028100 77  WKS-DAILY-IMPRESSIONS         PIC 9(09)V9999.                ADRT3010
028200*    BASE CONVERSION RATE ADJUSTED BY THE AUDIENCE MULTIPLIER.    ADRT3010
028300 77  WKS-ADJ-CONVERSION-RATE       PIC 9(01)V9999.                ADRT3010
028400*    THE THREE MULTIPLIERS SET BY 2230/2240/2250 - ALL DEFAULT    ADRT3010
028500*    TO A NEUTRAL 1.00 SO AN UNRECOGNIZED PHRASE OR CITY NEVER    ADRT3010
028600*    SWINGS THE ESTIMATE UP OR DOWN.                              ADRT3010
028700 77  WKS-AUDIENCE-MULT             PIC 9V99      VALUE 1.00.      ADRT3010
028800 77  WKS-OBJECTIVE-MULT            PIC 9V99      VALUE 1.00.      ADRT3010
028900 77  WKS-LOCATION-FACT             PIC 9V99      VALUE 1.00.      ADRT3010
029000*    PRE-LOCATION-FACTOR ROI PERCENT, SET IN 2255.                ADRT3010
029100 77  WKS-ROI-RAW                   PIC S9(07)V99.                 ADRT3010
029200*    REVENUE PRORATED TO ONE DAY, USED ONLY BY THE BREAK-EVEN     ADRT3010
029300*    CALCULATION IN 2260.                                         ADRT3010
029400 77  WKS-DAILY-REVENUE             PIC 9(09)V99.                  ADRT3010
029500*    BREAK-EVEN DAY COUNT BEFORE (DECIMAL) AND AFTER (ROUNDED UP  ADRT3010
029600*    TO A WHOLE DAY) - SEE THE ROUND-UP LOGIC IN 2260.            ADRT3010
029700 77  WKS-BREAK-EVEN-DEC            PIC 9(05)V9999.                ADRT3010
029800 77  WKS-BREAK-EVEN-INT            PIC 9(05).                     ADRT3010
029900*    INSPECT ... TALLYING ACCUMULATOR, RESET TO ZERO BEFORE       ADRT3010
030000*    EVERY PHRASE CHECK IN 2230.                                  ADRT3010
030100 77  WKS-INSPECT-COUNT             PIC 9(02) COMP VALUE ZERO.     ADRT3010
030200*    UPPERCASED WORKING COPY OF THE TARGET AUDIENCE TEXT - SEE    ADRT3010
030300*    THE INSPECT ... CONVERTING AT THE TOP OF 2230.               ADRT3010
030400 77  WKS-TARGET-AUDIENCE-UC        PIC X(30).                     ADRT3010
030500*    THE FOUR RAW MULTIPLIERS RESTATED ON A COMMON "TIMES 100"    ADRT3010
030600*    SCALE, AND THEIR SUM - ALL FIVE ARE SET AND CONSUMED         ADRT3010
030700*    ENTIRELY WITHIN 2280-NORMALIZAR-FACTORES.                    ADRT3010
030800 77  WKS-F-LOC                     PIC 9(05)V99.                  ADRT3010
030900 77  WKS-F-AUD                     PIC 9(05)V99.                  ADRT3010
031000 77  WKS-F-OBJ                     PIC 9(05)V99.                  ADRT3010
031100 77  WKS-F-IND                     PIC 9(05)V99.                  ADRT3010
031200 77  WKS-F-SUM                     PIC 9(06)V99.                  ADRT3010
031300******************************************************************ADRT3010
031400*                     GRAND TOTAL ACCUMULATORS                   *ADRT3010
031500*   NOTE - BUDGET AND REVENUE GRAND TOTALS ARE NOT ACCUMULATED   *ADRT3010
031600*   HERE.  THE CF FINAL CONTROL FOOTING BELOW TOTALS THOSE TWO   *ADRT3010
031700*   COLUMNS ITSELF, STRAIGHT OFF WORK-REG, VIA THE REPORT        *ADRT3010
031800*   WRITER SUM PHRASE.  NET PROFIT HAS NO WORK-REG COLUMN OF ITS *ADRT3010
031900*   OWN SO IT STILL HAS TO BE ADDED UP BY HAND BELOW.            *ADRT3010
032000******************************************************************ADRT3010
032100 77  WKS-TOTAL-NET-PROFIT          PIC S9(11)V99 VALUE ZERO.      ADRT3010
032200 77  WKS-SUM-ROI                   PIC S9(09)V99 VALUE ZERO.      ADRT3010
032300 77  WKS-AVG-ROI                   PIC S9(05)V99 VALUE ZERO.      ADRT3010
032400******************************************************************ADRT3010
032500*                  MAQUETACION REPORTE DE SALIDA                 *ADRT3010
032600******************************************************************ADRT3010
032700 REPORT SECTION.                                                  ADRT3010
032800*   CONTROLS ARE FINAL, WORK-INDUSTRY - TWO LEVELS OF BREAK,      ADRT3010
032900*   THE INDUSTRY SUBTOTAL (CH/CF-INDUSTRIA BELOW) AND THE ONE     ADRT3010
033000*   RUN-WIDE FINAL TOTAL (CF FINAL).  LINE LIMIT 132 MATCHES      ADRT3010
033100*   THIS SHOP'S WIDE-CARRIAGE PRINT TRAIN, NOT THE OLDER 80       ADRT3010
033200*   COLUMN LIMIT SOME OF THE TEACHING PROGRAMS STILL USE.         ADRT3010
033300*   PAGE LIMIT 60 WITH LAST DETAIL 54 LEAVES SIX LINES FOR THE    ADRT3010
033400*   PAGE FOOTING BEFORE REPORT WRITER FORCES A PAGE BREAK.        ADRT3010
033500 RD  CAMPAIGN-ROI-SAT                                             ADRT3010
033600     CONTROLS ARE FINAL, WORK-INDUSTRY IN WORK-REG                ADRT3010
033700     LINE LIMIT IS 132                                            ADRT3010
033800     PAGE LIMIT IS 60                                             ADRT3010
033900     HEADING 1                                                    ADRT3010
034000     FIRST DETAIL 7                                               ADRT3010
034100     LAST DETAIL 54                                               ADRT3010
034200     FOOTING 58.                                                  ADRT3010
034300******************************************************************ADRT3010
034400*                     MAQUETACION PAGE HEADER                    *ADRT3010
034500******************************************************************ADRT3010
034600*   LINE 2'S PROGRAM-ID/VERSION LITERAL, '01.09142006.R', IS      ADRT3010
034700*   THIS SHOP'S OWN VERSION-STAMP CONVENTION - VERSION 01,        ADRT3010
034800*   LAST RESTATED 09/14/2006, RELEASED - IT IS UPDATED BY HAND    ADRT3010
034900*   ONLY WHEN THE REPORT LAYOUT ITSELF CHANGES, NOT ON EVERY      ADRT3010
035000*   COMPILE.                                                      ADRT3010
035100 01  TYPE IS PH.                                                  ADRT3010
035200*    LINE 1 - SHOP NAME, REPORT TITLE, AND PAGE COUNTER, PULLED   ADRT3010
035300*    STRAIGHT OFF REPORT WRITER'S OWN PAGE-COUNTER SPECIAL        ADRT3010
035400*    REGISTER RATHER THAN A HAND-MAINTAINED COUNTER.              ADRT3010
035500     02  LINE 1.                                                  ADRT3010
035600         03  COLUMN   1           PIC X(24) VALUE                 ADRT3010
035700             'OUTLOOK MEDIA SYSTEMS'.                             ADRT3010
035800         03  COLUMN  40           PIC X(48) VALUE                 ADRT3010
035900             'MOBILE BILLBOARD CAMPAIGN ROI RATING - SUMMARY'.    ADRT3010
036000         03  COLUMN 121           PIC X(06) VALUE 'PAGE  '.       ADRT3010
036100         03  COLUMN 127           PIC Z(05) SOURCE PAGE-COUNTER   ADRT3010
036200                                               IN CAMPAIGN-ROI-SATADRT3010
036300*    LINE 2 - THE VERSION-STAMP LITERAL AND THE RUN DATE, SOURCED ADRT3010
036400*    FROM WKS-RUN-DATE-EDIT AS BUILT BY 110-APERTURA-ARCHIVOS.    ADRT3010
036500     02  LINE 2.                                                  ADRT3010
036600         03  COLUMN   1           PIC X(25) VALUE                 ADRT3010
036700             'ADRT3010    01.09142006.R'.                         ADRT3010
036800         03  COLUMN  40           PIC X(16) VALUE                 ADRT3010
036900             'RUN DATE        '.                                  ADRT3010
037000         03  COLUMN  56           PIC X(10) SOURCE WKS-RUN-DATE-  ADRT3010
037100                                               EDIT.              ADRT3010
037200*    A DOUBLE RULE OF '=' UNDER THE TITLE LINES, MATCHING THE     ADRT3010
037300*    SINGLE '-' RULE UNDER THE COLUMN HEADINGS AT LINE 5 BELOW.   ADRT3010
037400     02  LINE 3.                                                  ADRT3010
037500         03  COLUMN   1           PIC X(132) VALUE ALL '='.       ADRT3010
037600*    COLUMN HEADINGS - SPACING MATCHES THE DETAIL LINE'S OWN      ADRT3010
037700*    COLUMN CLAUSES BELOW SO EVERY FIGURE LINES UP UNDER ITS      ADRT3010
037800*    OWN LABEL.                                                   ADRT3010
037900     02  LINE 4.                                                  ADRT3010
038000         03  COLUMN   2           PIC X(06) VALUE 'CAMPGN'.       ADRT3010
038100         03  COLUMN   9           PIC X(20) VALUE                 ADRT3010
038200             'BUSINESS NAME'.                                     ADRT3010
038300         03  COLUMN  30           PIC X(15) VALUE 'INDUSTRY'.     ADRT3010
038400         03  COLUMN  46           PIC X(12) VALUE 'BUDGET'.       ADRT3010
038500         03  COLUMN  59           PIC X(11) VALUE 'IMPRESSNS'.    ADRT3010
038600         03  COLUMN  71           PIC X(09) VALUE 'CONVRSNS'.     ADRT3010
038700         03  COLUMN  81           PIC X(14) VALUE 'EST REVENUE'.  ADRT3010
038800         03  COLUMN  96           PIC X(09) VALUE 'ROI PCT'.      ADRT3010
038900         03  COLUMN 106           PIC X(18) VALUE                 ADRT3010
039000             'ROUTE RECOMMENDATN'.                                ADRT3010
039100         03  COLUMN 125           PIC X(08) VALUE 'STATUS'.       ADRT3010
039200     02  LINE 5.                                                  ADRT3010
039300         03  COLUMN   1           PIC X(132) VALUE ALL '-'.       ADRT3010
039400******************************************************************ADRT3010
039500*                     MAQUETACION LINEA DETALLE                  *ADRT3010
039600******************************************************************ADRT3010
039700*   EVERY COLUMN BELOW IS SOURCE, NOT VALUE - THE DETAIL LINE     ADRT3010
039800*   PULLS STRAIGHT OFF WORK-REG, THE SORT WORK RECORD RELEASED    ADRT3010
039900*   BY 2400-LIBERAR-REGISTRO-TRABAJO FOR EVERY CAMPAIGN, VALID    ADRT3010
040000*   OR REJECTED.                                                  ADRT3010
040100 01  DETAILLINE TYPE IS DETAIL.                                   ADRT3010
040200     02  LINE IS PLUS 1.                                          ADRT3010
040300         03  COLUMN   2           PIC ZZZZZ9 SOURCE               ADRT3010
040400             WORK-CAMPAIGN-ID IN WORK-REG.                        ADRT3010
040500         03  COLUMN   9           PIC X(20) SOURCE                ADRT3010
040600             WORK-BUSINESS-NAME IN WORK-REG.                      ADRT3010
040700         03  COLUMN  30           PIC X(15) SOURCE                ADRT3010
040800             WORK-INDUSTRY IN WORK-REG.                           ADRT3010
040900*    BUDGET, IMPRESSIONS, CONVERSIONS AND REVENUE ALL PRINT WITH  ADRT3010
041000*    COMMA-EDITED ZERO-SUPPRESSED PICTURES - THE SAME EDITING     ADRT3010
041100*    STYLE FOR EVERY MONEY OR COUNT COLUMN ON THIS REPORT.        ADRT3010
041200         03  COLUMN  46           PIC Z,ZZZ,ZZ9.99 SOURCE         ADRT3010
041300             WORK-BUDGET IN WORK-REG.                             ADRT3010
041400         03  COLUMN  59           PIC ZZZ,ZZZ,ZZ9 SOURCE          ADRT3010
041500             WORK-TOTAL-IMPRESSIONS IN WORK-REG.                  ADRT3010
041600         03  COLUMN  71           PIC Z,ZZZ,ZZ9 SOURCE            ADRT3010
041700             WORK-CONVERSIONS IN WORK-REG.                        ADRT3010
041800         03  COLUMN  81           PIC ZZZ,ZZZ,ZZ9.99 SOURCE       ADRT3010
041900             WORK-EST-REVENUE IN WORK-REG.                        ADRT3010
042000*    ROI PCT CARRIES A LEADING SIGN - A LOSING CAMPAIGN PRINTS    ADRT3010
042100*    WITH A MINUS, NOT IN PARENTHESES OR CR/DB, THIS SHOP'S       ADRT3010
042200*    USUAL EDIT FOR A SIGNED PERCENT COLUMN.                      ADRT3010
042300         03  COLUMN  96           PIC -ZZZZ9.99 SOURCE            ADRT3010
042400             WORK-ROI-PCT IN WORK-REG.                            ADRT3010
042500         03  COLUMN 106           PIC X(18) SOURCE                ADRT3010
042600             WORK-ROUTE-RECOMMENDATION IN WORK-REG.               ADRT3010
042700*    STATUS - VALID OR REJECTED, STRAIGHT OFF THE VALIDATOR'S     ADRT3010
042800*    OWN RDET-STATUS FIELD, ADDED PER REQ-51170.                  ADRT3010
042900         03  COLUMN 125           PIC X(08) SOURCE                ADRT3010
043000             WORK-STATUS IN WORK-REG.                             ADRT3010
043100*   DETAILNONE ONLY EVER GENERATES ONCE, WHEN THE WORK FILE       ADRT3010
043200*   CAME BACK EMPTY (SEE 320-GENERATE-REPORT-LINES) - THIS IS     ADRT3010
043300*   WHAT LETS AN EMPTY RUN STILL PRINT A PAGE HEADING AND THE     ADRT3010
043400*   GRAND TOTAL FOOTING (ALL ZEROS) INSTEAD OF A BLANK REPORT.    ADRT3010
043500 01  DETAILNONE TYPE IS DETAIL.                                   ADRT3010
043600     02  LINE IS PLUS 1.                                          ADRT3010
043700         03  COLUMN  30           PIC X(41) VALUE                 ADRT3010
043800             'NO CAMPAIGN RECORDS WERE FOUND ON MASTER'.          ADRT3010
043900******************************************************************ADRT3010
044000*                 MAQUETACION CONTROL BREAK HEADING              *ADRT3010
044100******************************************************************ADRT3010
044200*   FIRES ONCE PER INDUSTRY CHANGE, AHEAD OF THAT INDUSTRY'S      ADRT3010
044300*   FIRST DETAIL LINE - REPORT WRITER TESTS WORK-INDUSTRY ON      ADRT3010
044400*   EVERY GENERATE AND PRINTS THIS GROUP AUTOMATICALLY, NO        ADRT3010
044500*   HAND-CODED BREAK TEST IN 321 BELOW.                           ADRT3010
044600 01  CH-INDUSTRIA TYPE IS CH WORK-INDUSTRY IN WORK-REG.           ADRT3010
044700*    THE INDUSTRY NAME ITSELF IS SOURCED, NOT REPEATED AS A       ADRT3010
044800*    LITERAL, SO A NEW INDUSTRY ADDED TO THE RATE CARD TABLE      ADRT3010
044900*    NEEDS NO CHANGE HERE.                                        ADRT3010
045000     02  LINE IS PLUS 1.                                          ADRT3010
045100         03  COLUMN  02           PIC X(11) VALUE 'INDUSTRY :'.   ADRT3010
045200         03  COLUMN  14           PIC X(20) SOURCE                ADRT3010
045300             WORK-INDUSTRY IN WORK-REG.                           ADRT3010
045400*    RULE OFF BEFORE THE FIRST DETAIL LINE OF THE NEW GROUP.      ADRT3010
045500     02  LINE IS PLUS 1.                                          ADRT3010
045600         03  COLUMN   1           PIC X(132) VALUE ALL '-'.       ADRT3010
045700******************************************************************ADRT3010
045800*                   MAQUETACION CONTROL FOOTING                  *ADRT3010
045900******************************************************************ADRT3010
046000*   COUNT OF DETAILLINE AND THE TWO SUM CLAUSES BELOW ARE ALL     ADRT3010
046100*   REPORT WRITER'S OWN BOOKKEEPING - RESET ON WORK-INDUSTRY      ADRT3010
046200*   MEANS EACH SUBTOTAL STARTS BACK AT ZERO THE MOMENT THIS       ADRT3010
046300*   GROUP FIRES, NOTHING IN THE PROCEDURE DIVISION ACCUMULATES    ADRT3010
046400*   THESE TWO FIGURES BY HAND.                                    ADRT3010
046500 01  CF-INDUSTRIA TYPE IS CF WORK-INDUSTRY IN WORK-REG            ADRT3010
046600     NEXT GROUP PLUS 2.                                           ADRT3010
046700     02  LINE IS PLUS 1.                                          ADRT3010
046800         03  COLUMN  30           PIC X(30) VALUE                 ADRT3010
046900             'SUBTOTAL  --------------------'.                    ADRT3010
047000*    COUNT OF DETAILLINE COUNTS THE DETAIL LINES SINCE THE LAST   ADRT3010
047100*    RESET - REPORT WRITER TRACKS THIS ITSELF, SAME AS THE TWO    ADRT3010
047200*    RESET-ON SUM CLAUSES BESIDE IT.                              ADRT3010
047300     02  LINE IS PLUS 1.                                          ADRT3010
047400         03  COLUMN  02           PIC X(20) VALUE                 ADRT3010
047500             'CAMPAIGNS IN GROUP:'.                               ADRT3010
047600         03  COLUMN  24           PIC ZZZ,ZZ9                     ADRT3010
047700             COUNT OF DETAILLINE.                                 ADRT3010
047800         03  COLUMN  46           PIC Z,ZZZ,ZZ9.99                ADRT3010
047900             SUM WORK-BUDGET IN WORK-REG RESET ON                 ADRT3010
048000                 WORK-INDUSTRY IN WORK-REG.                       ADRT3010
048100         03  COLUMN  81           PIC ZZZ,ZZZ,ZZ9.99              ADRT3010
048200             SUM WORK-EST-REVENUE IN WORK-REG RESET ON            ADRT3010
048300                 WORK-INDUSTRY IN WORK-REG.                       ADRT3010
048400     02  LINE IS PLUS 1.                                          ADRT3010
048500         03  COLUMN   1           PIC X(132) VALUE ALL SPACES.    ADRT3010
048600******************************************************************ADRT3010
048700*                  MAQUETACION CONTROL FOOTING FINAL             *ADRT3010
048800******************************************************************ADRT3010
048900*   FIRES EXACTLY ONCE, AT TERMINATE, AFTER THE LAST INDUSTRY'S   ADRT3010
049000*   OWN CF-INDUSTRIA GROUP.  READ/VALID/REJECTED ARE PLAIN        ADRT3010
049100*   WORKING-STORAGE COUNTERS THIS PROGRAM MAINTAINS ITSELF IN     ADRT3010
049200*   311-PROCESS-ONE-CAMPAIGN.  BUDGET AND ESTIMATED REVENUE ARE   ADRT3010
049300*   SUM CLAUSES WITH NO RESET ON, SO THEY ACCUMULATE ACROSS       ADRT3010
049400*   EVERY INDUSTRY FOR THE WHOLE RUN.  NET PROFIT HAS NO WORK-    ADRT3010
049500*   REG COLUMN FOR SUM TO TOTAL, SO IT IS SOURCED STRAIGHT OFF    ADRT3010
049600*   WKS-TOTAL-NET-PROFIT, THE ONE GRAND TOTAL STILL HAND-         ADRT3010
049700*   ACCUMULATED IN 2400-LIBERAR-REGISTRO-TRABAJO.  AVERAGE ROI    ADRT3010
049800*   IS ALSO A HAND FIGURE, COMPUTED ONCE IN 320-GENERATE-         ADRT3010
049900*   REPORT-LINES BEFORE THE FIRST RETURN.                         ADRT3010
050000 01  TYPE IS CF FINAL.                                            ADRT3010
050100     02  LINE IS PLUS 1.                                          ADRT3010
050200         03  COLUMN  46           PIC X(40) VALUE                 ADRT3010
050300             '========== R U N   S U M M A R Y =========='.       ADRT3010
050400     02  LINE IS PLUS 1.                                          ADRT3010
050500         03  COLUMN  02           PIC X(35) VALUE                 ADRT3010
050600             'CAMPAIGNS READ                    = '.              ADRT3010
050700         03  COLUMN  37           PIC ZZZ,ZZ9 SOURCE              ADRT3010
050800             WKS-REG-READ.                                        ADRT3010
050900         03  COLUMN  50           PIC X(35) VALUE                 ADRT3010
051000             'CAMPAIGNS VALID                   = '.              ADRT3010
051100         03  COLUMN  85           PIC ZZZ,ZZ9 SOURCE              ADRT3010
051200             WKS-REG-VALID.                                       ADRT3010
051300     02  LINE IS PLUS 1.                                          ADRT3010
051400         03  COLUMN  02           PIC X(35) VALUE                 ADRT3010
051500             'CAMPAIGNS REJECTED                = '.              ADRT3010
051600         03  COLUMN  37           PIC ZZZ,ZZ9 SOURCE              ADRT3010
051700             WKS-REG-REJECTED.                                    ADRT3010
051800*    NO RESET ON CLAUSE HERE, UNLIKE THE SAME SUM PHRASE ON       ADRT3010
051900*    CF-INDUSTRIA ABOVE - THAT IS WHAT MAKES THIS A RUN-WIDE      ADRT3010
052000*    GRAND TOTAL INSTEAD OF ONE MORE PER-INDUSTRY SUBTOTAL.       ADRT3010
052100     02  LINE IS PLUS 1.                                          ADRT3010
052200         03  COLUMN  02           PIC X(35) VALUE                 ADRT3010
052300             'TOTAL BUDGET                      = '.              ADRT3010
052400         03  COLUMN  37           PIC ZZZ,ZZZ,ZZ9.99              ADRT3010
052500             SUM WORK-BUDGET IN WORK-REG.                         ADRT3010
052600     02  LINE IS PLUS 1.                                          ADRT3010
052700         03  COLUMN  02           PIC X(35) VALUE                 ADRT3010
052800             'TOTAL ESTIMATED REVENUE            = '.             ADRT3010
052900         03  COLUMN  37           PIC ZZZ,ZZZ,ZZ9.99              ADRT3010
053000             SUM WORK-EST-REVENUE IN WORK-REG.                    ADRT3010
053100     02  LINE IS PLUS 1.                                          ADRT3010
053200         03  COLUMN  02           PIC X(35) VALUE                 ADRT3010
053300             'TOTAL NET PROFIT                  = '.              ADRT3010
053400         03  COLUMN  37           PIC -ZZZ,ZZZ,ZZ9.99 SOURCE      ADRT3010
053500             WKS-TOTAL-NET-PROFIT.                                ADRT3010
053600     02  LINE IS PLUS 1.                                          ADRT3010
053700         03  COLUMN  02           PIC X(35) VALUE                 ADRT3010
053800             'AVERAGE ROI OVER VALID CAMPAIGNS   = '.             ADRT3010
053900         03  COLUMN  40           PIC -ZZZZ9.99 SOURCE            ADRT3010
054000             WKS-AVG-ROI.                                         ADRT3010
054100     02  LINE IS PLUS 1.                                          ADRT3010
054200         03  COLUMN   1           PIC X(132) VALUE ALL SPACES.    ADRT3010
054300******************************************************************ADRT3010
054400*                     MAQUETACION PAGE FOOTING                   *ADRT3010
054500******************************************************************ADRT3010
054600*   ONE PAGE FOOTING PRINTS AT THE BOTTOM OF EVERY PAGE,          ADRT3010
054700*   INCLUDING THE LAST - RF BELOW IS THE SEPARATE ONE-TIME        ADRT3010
054800*   TRAILER THAT ONLY PRINTS AFTER THE VERY LAST PF.              ADRT3010
054900*    LINE PLUS 0 PINS THE FOOTING TO THE FIXED LAST-DETAIL/       ADRT3010
055000*    FOOTING LINE NUMBERS SET ON THE RD PARAGRAPH ABOVE, NOT TO   ADRT3010
055100*    WHEREVER THE LAST DETAIL OR CF GROUP HAPPENED TO PRINT.      ADRT3010
055200 01  TYPE IS PF.                                                  ADRT3010
055300     02  LINE PLUS 0.                                             ADRT3010
055400         03  COLUMN   1           PIC X(21) VALUE                 ADRT3010
055500             'RUN DATE AND PAGE NO.'.                             ADRT3010
055600         03  COLUMN  23           PIC X(10) SOURCE                ADRT3010
055700             WKS-RUN-DATE-EDIT.                                   ADRT3010
055800         03  COLUMN  40           PIC X(16) VALUE                 ADRT3010
055900             'OUTLOOK MEDIA DC'.                                  ADRT3010
056000         03  COLUMN 121           PIC X(06) VALUE 'PAGE  '.       ADRT3010
056100         03  COLUMN 127           PIC ZZZZ SOURCE PAGE-COUNTER    ADRT3010
056200                                              IN CAMPAIGN-ROI-SAT.ADRT3010
056300*    BLANK TRAILER LINE, KEEPS THE NEXT PAGE'S HEADING FROM       ADRT3010
056400*    BUTTING DIRECTLY AGAINST THIS FOOTING.                       ADRT3010
056500     02  LINE PLUS 1.                                             ADRT3010
056600         03  COLUMN   1           PIC X(132) VALUE ALL SPACES.    ADRT3010
056700******************************************************************ADRT3010
056800*                     MAQUETACION REPORT FINAL                   *ADRT3010
056900******************************************************************ADRT3010
057000*   RF - REPORT FINAL - PRINTS EXACTLY ONCE, RIGHT AFTER THE      ADRT3010
057100*   LAST PAGE'S PF, WHEN TERMINATE RUNS IN XXX-CIERRA-ARCHIVOS.   ADRT3010
057200*   JUST A CLOSING PAGE COUNT LINE SO THE OPERATOR KNOWS THE      ADRT3010
057300*   REPORT ENDED CLEAN AND WAS NOT CUT SHORT MID-PAGE.            ADRT3010
057400 01  TYPE IS RF.                                                  ADRT3010
057500     02  LINE PLUS 3.                                             ADRT3010
057600         03  COLUMN  40           PIC X(40) VALUE                 ADRT3010
057700             'THIS IS THE LAST PAGE OF THIS REPORT -'.            ADRT3010
057800         03  COLUMN  81           PIC Z,ZZZ SOURCE PAGE-COUNTER   ADRT3010
057900                                              IN CAMPAIGN-ROI-SAT.ADRT3010
058000         03  COLUMN  87           PIC X(06) VALUE 'PAGES.'.       ADRT3010
058100******************************************************************ADRT3010
058200 PROCEDURE DIVISION.                                              ADRT3010
058300******************************************************************ADRT3010
058400*                      100 - MAIN LINE                           *ADRT3010
058500*   THIS IS THE WHOLE RUN IN FOUR CALLS.  OPEN THE THREE FILES,  *ADRT3010
058600*   SORT/RATE/REPORT THE CAMPAIGNS, PRINT THE RUN STATISTICS TO  *ADRT3010
058700*   THE CONSOLE FOR THE OPERATOR, CLOSE UP, AND GO HOME.  KEEP   *ADRT3010
058800*   THIS PARAGRAPH SHORT ON PURPOSE - IF YOU NEED TO ADD A STEP  *ADRT3010
058900*   TO THE RUN, GIVE IT ITS OWN SERIES AND PERFORM IT FROM HERE, *ADRT3010
059000*   DO NOT BURY NEW WORK INSIDE ONE OF THE FOUR EXISTING CALLS.  *ADRT3010
059100******************************************************************ADRT3010
059200 100-MAIN SECTION.                                                ADRT3010
059300*    STEP 1 - GET THE DATA SETS OPEN AND THE REPORT INITIATED.    ADRT3010
059400     PERFORM 110-APERTURA-ARCHIVOS                                ADRT3010
059500*    STEP 2 - THIS IS THE WHOLE RATING PASS.  SEE THE SORT VERB   ADRT3010
059600*    BANNER BELOW - THE SORT'S INPUT PROCEDURE DOES THE VALIDATE  ADRT3010
059700*    AND RATE WORK, THE OUTPUT PROCEDURE DOES THE PRINTING.       ADRT3010
059800     PERFORM 300-SORT-AND-REPORT                                  ADRT3010
059900*    STEP 3 - OPERATOR-FACING COUNTS, CONSOLE ONLY, NOT ON THE    ADRT3010
060000*    PRINTED REPORT.                                              ADRT3010
060100     PERFORM 800-ESTADISTICAS                                     ADRT3010
060200*    STEP 4 - CLOSE EVERYTHING DOWN CLEANLY BEFORE WE STOP.       ADRT3010
060300     PERFORM XXX-CIERRA-ARCHIVOS                                  ADRT3010
060400     STOP RUN.                                                    ADRT3010
060500 100-MAIN-E. EXIT.                                                ADRT3010
060600                                                                  ADRT3010
060700******************************************************************ADRT3010
060800*                ----- OPEN DATASETS SECTION -----               *ADRT3010
060900*   OPENS THE CAMPAIGN MASTER FOR INPUT AND THE ROI DETAIL AND   *ADRT3010
061000*   SUMMARY REPORT FOR OUTPUT, THEN INITIATES THE REPORT WRITER  *ADRT3010
061100*   REPORT.  THE RUN DATE IS PULLED HERE, BEFORE ANY DATA IS     *ADRT3010
061200*   TOUCHED, SO IT IS AVAILABLE FOR THE PAGE HEADING NO MATTER   *ADRT3010
061300*   HOW LONG THE RUN TAKES.  A BAD FILE STATUS ON ANY OF THE     *ADRT3010
061400*   THREE FILES IS TREATED AS FATAL - THIS SHOP DOES NOT LET A   *ADRT3010
061500*   RATING RUN LIMP ALONG ON A HALF-OPEN FILE SET.               *ADRT3010
061600******************************************************************ADRT3010
061700 110-APERTURA-ARCHIVOS SECTION.                                   ADRT3010
061800*    THE 2-DIGIT YEAR ACCEPT WAS RETIRED FOR Y2K - SEE THE        ADRT3010
061900*    11/20/1998 CHANGE LOG ENTRY.  ACCEPT FROM DATE YYYYMMDD      ADRT3010
062000*    RETURNS A FULL 4-DIGIT CENTURY SO WKS-RD-CCYY NEVER ROLLS.   ADRT3010
062100     ACCEPT WKS-CURRENT-DATE FROM DATE YYYYMMDD                   ADRT3010
062200     MOVE WKS-CURRENT-MONT TO WKS-RD-MM                           ADRT3010
062300     MOVE WKS-CURRENT-DAY  TO WKS-RD-DD                           ADRT3010
062400     MOVE WKS-CURRENT-YEAR TO WKS-RD-CCYY                         ADRT3010
062500*    CAMPAIGN MASTER IS THE ONLY INPUT FILE THIS RUN HAS - THE    ADRT3010
062600*    OTHER TWO ARE BUILT FRESH EVERY RUN, NEVER APPENDED TO.      ADRT3010
062700     OPEN INPUT  CAMPAIGN-MASTER                                  ADRT3010
062800     OPEN OUTPUT ROI-DETAIL                                       ADRT3010
062900     OPEN OUTPUT SUMMARY-REPORT                                   ADRT3010
063000*    INITIATE HANDS THE REPORT OVER TO REPORT WRITER CONTROL -    ADRT3010
063100*    NO GENERATE VERB WILL WORK UNTIL THIS HAS RUN.               ADRT3010
063200     INITIATE CAMPAIGN-ROI-SAT                                    ADRT3010
063300*    ANY ONE OF THE THREE FILES FAILING TO OPEN CLEAN IS FATAL -  ADRT3010
063400*    DISPLAY ALL THREE STATUSES SO THE OPERATOR CAN SEE WHICH     ADRT3010
063500*    ONE WENT BAD WITHOUT HAVING TO RERUN WITH A TRACE ON.        ADRT3010
063600     IF FS-CAMPMSTR NOT = 0 OR FS-ROIDET NOT = 0                  ADRT3010
063700                            OR FS-SUMRPT NOT = 0                  ADRT3010
063800        DISPLAY                                                   ADRT3010
063900        "================================================"        ADRT3010
064000                 UPON CONSOLE                                     ADRT3010
064100        DISPLAY                                                   ADRT3010
064200        "       AN ERROR OCCURRED OPENING THE FILES      "        ADRT3010
064300                 UPON CONSOLE                                     ADRT3010
064400        DISPLAY                                                   ADRT3010
064500        " FILE STATUS CAMPAIGN-MASTER  : (" FS-CAMPMSTR ")"       ADRT3010
064600                 UPON CONSOLE                                     ADRT3010
064700        DISPLAY                                                   ADRT3010
064800        " FILE STATUS ROI-DETAIL       : (" FS-ROIDET ")"         ADRT3010
064900                 UPON CONSOLE                                     ADRT3010
065000        DISPLAY                                                   ADRT3010
065100        " FILE STATUS SUMMARY-REPORT   : (" FS-SUMRPT ")"         ADRT3010
065200                 UPON CONSOLE                                     ADRT3010
065300        DISPLAY                                                   ADRT3010
065400        "================================================"        ADRT3010
065500                 UPON CONSOLE                                     ADRT3010
065600        MOVE 91 TO RETURN-CODE                                    ADRT3010
065700        STOP RUN                                                  ADRT3010
065800     END-IF.                                                      ADRT3010
065900 110-APERTURA-ARCHIVOS-E. EXIT.                                   ADRT3010
066000                                                                  ADRT3010
066100******************************************************************ADRT3010
066200*         SERIE 300 - ORDENAMIENTO Y GENERACION DE REPORTE       *ADRT3010
066300*   ONE SORT VERB DOES DOUBLE DUTY FOR THE WHOLE RATING RUN.     *ADRT3010
066400*   THE INPUT PROCEDURE (310/311) READS THE CAMPAIGN MASTER IN   *ADRT3010
066500*   WHATEVER ORDER IT WAS KEYED, VALIDATES AND RATES EACH ONE,   *ADRT3010
066600*   AND RELEASES A WORK-REG ROW TO THE SORT FOR EVERY CAMPAIGN - *ADRT3010
066700*   VALID OR REJECTED, THE REPORT PRINTS BOTH.  THE SORT PUTS    *ADRT3010
066800*   THE WORK FILE INTO INDUSTRY SEQUENCE SO THE OUTPUT PROCEDURE *ADRT3010
066900*   (320/321) CAN DRIVE THE INDUSTRY CONTROL BREAK OFF REPORT    *ADRT3010
067000*   WRITER'S OWN CH-INDUSTRIA/CF-INDUSTRIA GROUPS WITHOUT ANY    *ADRT3010
067100*   HAND-ROLLED BREAK LOGIC OF OUR OWN.                          *ADRT3010
067200******************************************************************ADRT3010
067300 300-SORT-AND-REPORT SECTION.                                     ADRT3010
067400     SORT WORKFILE                                                ADRT3010
067500        ASCENDING KEY WORK-INDUSTRY OF WORK-REG                   ADRT3010
067600        INPUT  PROCEDURE IS 310-READ-AND-RATE-CAMPAIGNS           ADRT3010
067700        OUTPUT PROCEDURE IS 320-GENERATE-REPORT-LINES.            ADRT3010
067800 300-SORT-AND-REPORT-E. EXIT.                                     ADRT3010
067900                                                                  ADRT3010
068000*--------> LEE EL MAESTRO Y CALIFICA CADA CAMPANA                 ADRT3010
068100*   STANDARD PRIMING READ / PROCESS-UNTIL-EOF SHAPE.  310 ONLY    ADRT3010
068200*   PRIMES THE LOOP AND HANDS EACH RECORD TO 311 - KEEP THE       ADRT3010
068300*   ACTUAL PER-CAMPAIGN WORK OUT OF THIS PARAGRAPH SO THE EOF     ADRT3010
068400*   TEST STAYS EASY TO FIND.                                      ADRT3010
068500 310-READ-AND-RATE-CAMPAIGNS SECTION.                             ADRT3010
068600     READ CAMPAIGN-MASTER                                         ADRT3010
068700          AT END SET WKS-EOF-MASTER-YES TO TRUE                   ADRT3010
068800     END-READ                                                     ADRT3010
068900     PERFORM 311-PROCESS-ONE-CAMPAIGN UNTIL WKS-EOF-MASTER-YES.   ADRT3010
069000 310-READ-AND-RATE-CAMPAIGNS-E. EXIT.                             ADRT3010
069100                                                                  ADRT3010
069200*   ONE PASS OF THIS PARAGRAPH IS ONE CAMPAIGN MASTER RECORD,     ADRT3010
069300*   START TO FINISH.  VALIDATE FIRST - IF THE RECORD IS BAD THE   ADRT3010
069400*   RATING ENGINE NEVER RUNS AND THE RECORD DOES NOT COUNT        ADRT3010
069500*   TOWARD THE RUN'S AVERAGE ROI.  EITHER WAY - VALID OR          ADRT3010
069600*   REJECTED - A DETAIL RECORD IS WRITTEN AND A WORK-REG ROW IS   ADRT3010
069700*   RELEASED TO THE SORT, SO THE SUMMARY REPORT SHOWS EVERY       ADRT3010
069800*   CAMPAIGN THAT CAME THROUGH THE MASTER FILE, NOT JUST THE      ADRT3010
069900*   ONES THAT PASSED.                                             ADRT3010
070000 311-PROCESS-ONE-CAMPAIGN SECTION.                                ADRT3010
070100     ADD 1 TO WKS-REG-READ                                        ADRT3010
070200     PERFORM 2100-VALIDAR-CAMPANA                                 ADRT3010
070300     IF RDET-IS-REJECTED                                          ADRT3010
070400*       REJECTED - BUMP THE REJECT COUNT ONLY.  RDET-ROI-PCT      ADRT3010
070500*       WAS ALREADY ZEROED BY 2100-VALIDAR-CAMPANA-RECHAZO SO     ADRT3010
070600*       THIS RECORD CANNOT POLLUTE WKS-SUM-ROI BELOW.             ADRT3010
070700        ADD 1 TO WKS-REG-REJECTED                                 ADRT3010
070800     ELSE                                                         ADRT3010
070900*       VALID - RUN IT THROUGH THE RATING ENGINE AND FOLD ITS     ADRT3010
071000*       ROI INTO THE RUNNING SUM USED FOR THE RUN-WIDE AVERAGE    ADRT3010
071100*       IN 320-GENERATE-REPORT-LINES.                             ADRT3010
071200        PERFORM 2200-CALIFICAR-CAMPANA                            ADRT3010
071300        ADD 1 TO WKS-REG-VALID                                    ADRT3010
071400        ADD RDET-ROI-PCT TO WKS-SUM-ROI                           ADRT3010
071500     END-IF                                                       ADRT3010
071600*    DETAIL RECORD AND WORK FILE ROW GO OUT REGARDLESS OF         ADRT3010
071700*    VALID/REJECTED STATUS - SEE THE BANNER ABOVE.                ADRT3010
071800     PERFORM 2300-ESCRITURA-DETALLE                               ADRT3010
071900     PERFORM 2400-LIBERAR-REGISTRO-TRABAJO                        ADRT3010
072000     READ CAMPAIGN-MASTER                                         ADRT3010
072100          AT END SET WKS-EOF-MASTER-YES TO TRUE                   ADRT3010
072200     END-READ.                                                    ADRT3010
072300 311-PROCESS-ONE-CAMPAIGN-E. EXIT.                                ADRT3010
072400                                                                  ADRT3010
072500*-------------> VALIDADOR DE CAMPOS Y RANGO DE PRESUPUESTO        ADRT3010
072600*   NOTE - THE CAMPAIGN MAINTENANCE DEFAULTING RULE (BLANK        ADRT3010
072700*   FIELD ON CREATE TAKES THE PUBLISHED DEFAULT) IS APPLIED       ADRT3010
072800*   WHEN THE MASTER RECORD IS FIRST KEYED, NOT IN THIS RATING     ADRT3010
072900*   PASS.  THE OLD 2050-APLICAR-DEFECTOS SECTION USED TO RUN      ADRT3010
073000*   HERE AHEAD OF THE VALIDATOR AND MASKED ALL FIVE OF THE        ADRT3010
073100*   REQUIRED-FIELD REJECT REASONS BELOW - REMOVED, REQ-51170.     ADRT3010
073200 2100-VALIDAR-CAMPANA SECTION.                                    ADRT3010
073300*    ASSUME VALID UNTIL ONE OF THE CHECKS BELOW SAYS OTHERWISE.   ADRT3010
073400*    CARRYING THE MASTER'S OWN CAMPAIGN ID ONTO THE DETAIL        ADRT3010
073500*    RECORD FIRST MEANS EVEN A REJECTED CAMPAIGN CAN BE TRACED    ADRT3010
073600*    BACK TO ITS SOURCE RECORD ON THE MASTER FILE.                ADRT3010
073700     MOVE CMST-CAMPAIGN-ID TO RDET-CAMPAIGN-ID                    ADRT3010
073800     MOVE SPACES           TO RDET-REJECT-REASON                  ADRT3010
073900     SET RDET-IS-VALID     TO TRUE                                ADRT3010
074000*    FIVE REQUIRED-FIELD CHECKS, EACH ONE A DEAD STOP - THE       ADRT3010
074100*    FIRST BLANK FIELD FOUND WINS THE REJECT REASON, WE DO NOT    ADRT3010
074200*    KEEP CHECKING AND OVERWRITE IT WITH A LATER ONE.             ADRT3010
074300     IF CMST-BUSINESS-NAME = SPACES                               ADRT3010
074400        MOVE 'BUSINESS NAME REQUIRED' TO RDET-REJECT-REASON       ADRT3010
074500        SET RDET-IS-REJECTED TO TRUE                              ADRT3010
074600        GO TO 2100-VALIDAR-CAMPANA-RECHAZO                        ADRT3010
074700     END-IF                                                       ADRT3010
074800     IF CMST-INDUSTRY = SPACES                                    ADRT3010
074900        MOVE 'INDUSTRY REQUIRED' TO RDET-REJECT-REASON            ADRT3010
075000        SET RDET-IS-REJECTED TO TRUE                              ADRT3010
075100        GO TO 2100-VALIDAR-CAMPANA-RECHAZO                        ADRT3010
075200     END-IF                                                       ADRT3010
075300*    TARGET AUDIENCE FEEDS THE FREE-TEXT SCAN IN 2230 BELOW - IF  ADRT3010
075400*    IT IS BLANK THE SCAN HAS NOTHING TO MATCH AGAINST, SO WE     ADRT3010
075500*    REJECT HERE RATHER THAN LET IT FALL THROUGH TO A DEFAULT     ADRT3010
075600*    MULTIPLIER.                                                  ADRT3010
075700     IF CMST-TARGET-AUDIENCE = SPACES                             ADRT3010
075800        MOVE 'TARGET AUDIENCE REQUIRED' TO RDET-REJECT-REASON     ADRT3010
075900        SET RDET-IS-REJECTED TO TRUE                              ADRT3010
076000        GO TO 2100-VALIDAR-CAMPANA-RECHAZO                        ADRT3010
076100     END-IF                                                       ADRT3010
076200     IF CMST-LOCATION = SPACES                                    ADRT3010
076300        MOVE 'LOCATION REQUIRED' TO RDET-REJECT-REASON            ADRT3010
076400        SET RDET-IS-REJECTED TO TRUE                              ADRT3010
076500        GO TO 2100-VALIDAR-CAMPANA-RECHAZO                        ADRT3010
076600     END-IF                                                       ADRT3010
076700*    DURATION CODE DRIVES THE SEARCH IN 2210-RESOLVER-DURACION -  ADRT3010
076800*    A BLANK CODE CANNOT BE RESOLVED TO A CAMPAIGN LENGTH SO IT   ADRT3010
076900*    IS REJECTED HERE INSTEAD OF SILENTLY DEFAULTING.             ADRT3010
077000     IF CMST-DURATION-CODE = SPACES                               ADRT3010
077100        MOVE 'DURATION CODE REQUIRED' TO RDET-REJECT-REASON       ADRT3010
077200        SET RDET-IS-REJECTED TO TRUE                              ADRT3010
077300        GO TO 2100-VALIDAR-CAMPANA-RECHAZO                        ADRT3010
077400     END-IF                                                       ADRT3010
077500*    LAST CHECK - THE BUDGET RANGE.  THE PLANNING DESK'S RATE     ADRT3010
077600*    CARD ONLY COVERS CAMPAIGNS FROM 1,000.00 THROUGH 50,000.00 - ADRT3010
077700*    ANYTHING OUTSIDE THAT BAND IS OUT OF THE RATE CARD'S RANGE   ADRT3010
077800*    AND IS REJECTED RATHER THAN RATED WITH A GUESS.              ADRT3010
077900     IF CMST-BUDGET < 1000.00 OR CMST-BUDGET > 50000.00           ADRT3010
078000        MOVE 'BUDGET OUT OF RANGE' TO RDET-REJECT-REASON          ADRT3010
078100        SET RDET-IS-REJECTED TO TRUE                              ADRT3010
078200        GO TO 2100-VALIDAR-CAMPANA-RECHAZO                        ADRT3010
078300     END-IF.                                                      ADRT3010
078400*    FELL THROUGH ALL SIX CHECKS CLEAN - THE RECORD IS VALID,     ADRT3010
078500*    SKIP RIGHT OVER THE RECHAZO PARAGRAPH BELOW.  A VALID        ADRT3010
078600*    RECORD MUST NEVER FALL INTO 2100-VALIDAR-CAMPANA-RECHAZO -   ADRT3010
078700*    THAT WOULD ZERO OUT FIELDS 2200-CALIFICAR-CAMPANA HAS NOT    ADRT3010
078800*    EVEN COMPUTED YET.                                           ADRT3010
078900     GO TO 2100-VALIDAR-CAMPANA-E.                                ADRT3010
079000******************************************************************ADRT3010
079100*   CLEAR THE RATED FIELDS FOR A REJECT - SEE THE 03/24/2008     *ADRT3010
079200*   CHANGE LOG ENTRY ABOVE, REQ-51170.  ONLY 2200-CALIFICAR-     *ADRT3010
079300*   CAMPANA SETS THESE FIELDS, AND 2200 IS NEVER PERFORMED FOR   *ADRT3010
079400*   A REJECTED CAMPAIGN, SO WITHOUT THIS PARAGRAPH A REJECTED    *ADRT3010
079500*   RECORD WOULD CARRY WHATEVER THE PRIOR CAMPAIGN LEFT IN       *ADRT3010
079600*   ROI-DETAIL-RECORD RIGHT THROUGH TO THE DETAIL FILE, THE      *ADRT3010
079700*   WORK FILE, AND THE CONTROL TOTALS ON THE REPORT.             *ADRT3010
079800******************************************************************ADRT3010
079900 2100-VALIDAR-CAMPANA-RECHAZO.                                    ADRT3010
080000     MOVE ZERO TO RDET-CAMPAIGN-DAYS                              ADRT3010
080100                  RDET-TOTAL-IMPRESSIONS                          ADRT3010
080200                  RDET-IMPRESSIONS-PER-DAY                        ADRT3010
080300                  RDET-CONVERSION-RATE-PCT                        ADRT3010
080400                  RDET-CONVERSIONS                                ADRT3010
080500                  RDET-COST-PER-IMPRESSION                        ADRT3010
080600                  RDET-COST-PER-ENGAGEMENT                        ADRT3010
080700                  RDET-COST-PER-CONVERSION                        ADRT3010
080800                  RDET-EST-REVENUE                                ADRT3010
080900                  RDET-ROI-PCT                                    ADRT3010
081000                  RDET-NET-PROFIT                                 ADRT3010
081100                  RDET-BREAK-EVEN-DAYS                            ADRT3010
081200                  RDET-FACTOR-LOCATION-PCT                        ADRT3010
081300                  RDET-FACTOR-AUDIENCE-PCT                        ADRT3010
081400                  RDET-FACTOR-OBJECTIVE-PCT                       ADRT3010
081500                  RDET-FACTOR-INDUSTRY-PCT                        ADRT3010
081600     MOVE SPACES TO RDET-ROUTE-RECOMMENDATION.                    ADRT3010
081700 2100-VALIDAR-CAMPANA-E. EXIT.                                    ADRT3010
081800                                                                  ADRT3010
081900******************************************************************ADRT3010
082000*        MOTOR DE CALIFICACION ROI - SECCION PRINCIPAL           *ADRT3010
082100*   THIS IS THE TRAFFIC COP FOR THE WHOLE RATING ENGINE.  A      *ADRT3010
082200*   CAMPAIGN THAT REACHES THIS PARAGRAPH HAS ALREADY PASSED      *ADRT3010
082300*   VALIDATION.  FIRST WE RESOLVE THE CAMPAIGN LENGTH AND CHECK  *ADRT3010
082400*   WHETHER THE MASTER'S INDUSTRY IS ON THE RATE CARD TABLE.  IF *ADRT3010
082500*   IT IS, WE RUN THE FULL FOUR-FACTOR MAIN ENGINE (AUDIENCE,    *ADRT3010
082600*   OBJECTIVE, LOCATION, THEN IMPRESSIONS/REVENUE) AND NORMALIZE *ADRT3010
082700*   THE FOUR FACTORS TO A PERCENT BREAKDOWN FOR THE DETAIL       *ADRT3010
082800*   RECORD.  IF IT IS NOT, THE INDUSTRY HAS NO RATE CARD ROW TO  *ADRT3010
082900*   RATE AGAINST SO WE HAND THE WHOLE CAMPAIGN OFF TO THE        *ADRT3010
083000*   ALTERNATE PREDICTION ENGINE (ADRT3025) AND ZERO THE FOUR     *ADRT3010
083100*   CONTRIBUTING-FACTOR FIELDS - THE ALTERNATE ENGINE DOES NOT   *ADRT3010
083200*   BREAK ITS ESTIMATE DOWN BY FACTOR.  COST AND ROUTE ARE       *ADRT3010
083300*   COMMON TO BOTH PATHS AND ALWAYS RUN LAST.                    *ADRT3010
083400******************************************************************ADRT3010
083500 2200-CALIFICAR-CAMPANA SECTION.                                  ADRT3010
083600*    DURATION AND INDUSTRY ARE RESOLVED FIRST NO MATTER WHICH     ADRT3010
083700*    ENGINE ENDS UP RATING THE CAMPAIGN - BOTH ENGINES NEED THE   ADRT3010
083800*    DAY COUNT, AND THE INDUSTRY LOOKUP IS WHAT DECIDES WHICH     ADRT3010
083900*    ENGINE RUNS (WKS-MAIN-ENGINE-SW, SET BELOW IN 2220).         ADRT3010
084000     PERFORM 2210-RESOLVER-DURACION                               ADRT3010
084100     PERFORM 2220-BUSCAR-METRICAS-INDUSTRIA                       ADRT3010
084200     IF WKS-MAIN-ENGINE-YES                                       ADRT3010
084300*       INDUSTRY FOUND ON THE RATE CARD - RUN THE FULL ENGINE.    ADRT3010
084400        PERFORM 2230-CALCULAR-FACTOR-AUDIENCIA                    ADRT3010
084500        PERFORM 2240-CALCULAR-FACTOR-OBJETIVO                     ADRT3010
084600        PERFORM 2250-CALCULAR-FACTOR-UBICACION                    ADRT3010
084700        PERFORM 2255-CALCULAR-IMPRESIONES-INGRESOS                ADRT3010
084800        PERFORM 2280-NORMALIZAR-FACTORES                          ADRT3010
084900     ELSE                                                         ADRT3010
085000*       INDUSTRY NOT ON THE RATE CARD - FALL BACK TO ADRT3025     ADRT3010
085100*       AND LEAVE THE CONTRIBUTING FACTOR BREAKDOWN AT ZERO.      ADRT3010
085200        PERFORM 2270-MOTOR-PREDICCION-ALTERNO                     ADRT3010
085300        MOVE ZEROS TO RDET-FACTOR-LOCATION-PCT                    ADRT3010
085400        MOVE ZEROS TO RDET-FACTOR-AUDIENCE-PCT                    ADRT3010
085500        MOVE ZEROS TO RDET-FACTOR-OBJECTIVE-PCT                   ADRT3010
085600        MOVE ZEROS TO RDET-FACTOR-INDUSTRY-PCT                    ADRT3010
085700     END-IF                                                       ADRT3010
085800*    COST-PER-X METRICS AND THE ROUTE RECOMMENDATION APPLY THE    ADRT3010
085900*    SAME WAY NO MATTER WHICH ENGINE PRODUCED THE ESTIMATE.       ADRT3010
086000     PERFORM 2260-CALCULAR-COSTOS-Y-UTILIDAD                      ADRT3010
086100     PERFORM 2290-DETERMINAR-RUTA.                                ADRT3010
086200 2200-CALIFICAR-CAMPANA-E. EXIT.                                  ADRT3010
086300                                                                  ADRT3010
086400*-------------> RESUELVE EL CODIGO DE DURACION A DIAS             ADRT3010
086500*   THE DURATION CODE TABLE IS LOADED FROM THE FILLER LITERAL     ADRT3010
086600*   BLOCK IN WORKING-STORAGE (SEE WKS-DURATION-TABLE-DATA         ADRT3010
086700*   ABOVE).  A CODE THAT IS NOT ON THE TABLE - SHOULD NOT HAPPEN, ADRT3010
086800*   THE REQUIRED-FIELD CHECK IN 2100 ONLY CATCHES A BLANK CODE,   ADRT3010
086900*   NOT A BAD ONE - DEFAULTS TO A 30 DAY CAMPAIGN RATHER THAN     ADRT3010
087000*   BLOWING UP THE RUN ON A ZERO-DAY DIVIDE FURTHER DOWN.         ADRT3010
087100 2210-RESOLVER-DURACION SECTION.                                  ADRT3010
087200*    START THE SEARCH AT THE FIRST TABLE ROW EVERY TIME - THE     ADRT3010
087300*    INDEX IS NOT PRESERVED CAMPAIGN TO CAMPAIGN.                 ADRT3010
087400     SET WKS-DUR-IDX TO 1                                         ADRT3010
087500     MOVE ZEROS TO WKS-CAMPAIGN-DAYS                              ADRT3010
087600*    SEQUENTIAL SEARCH OF THE FIVE-ROW DURATION TABLE - ONLY FIVE ADRT3010
087700*    ROWS SO A SEARCH ALL / BINARY LOOKUP WOULD BE OVERKILL.      ADRT3010
087800     SEARCH WKS-DUR-ENTRY                                         ADRT3010
087900        AT END MOVE 30 TO WKS-CAMPAIGN-DAYS                       ADRT3010
088000        WHEN WKS-DUR-CODE(WKS-DUR-IDX) = CMST-DURATION-CODE       ADRT3010
088100             MOVE WKS-DUR-DAYS(WKS-DUR-IDX) TO WKS-CAMPAIGN-DAYS  ADRT3010
088200     END-SEARCH                                                   ADRT3010
088300*    BELT AND SUSPENDERS - EVEN IF THE TABLE MATCH RETURNED A     ADRT3010
088400*    ZERO OR NEGATIVE DAY COUNT, FORCE THE 30 DAY DEFAULT.        ADRT3010
088500     IF WKS-CAMPAIGN-DAYS NOT GREATER THAN ZERO                   ADRT3010
088600        MOVE 30 TO WKS-CAMPAIGN-DAYS                              ADRT3010
088700     END-IF                                                       ADRT3010
088800     MOVE WKS-CAMPAIGN-DAYS TO RDET-CAMPAIGN-DAYS.                ADRT3010
088900 2210-RESOLVER-DURACION-E. EXIT.                                  ADRT3010
089000                                                                  ADRT3010
089100*-------------> BUSCA LAS METRICAS DE LA INDUSTRIA EN LA TABLA    ADRT3010
089200*   THIS SEARCH IS THE FORK IN THE ROAD FOR 2200 ABOVE.  A HIT    ADRT3010
089300*   SETS WKS-MAIN-ENGINE-YES AND LEAVES WKS-IND-IDX POINTING AT   ADRT3010
089400*   THE MATCHING TABLE ROW, WHICH 2255 AND 2280 BELOW BOTH READ   ADRT3010
089500*   BACK BY SUBSCRIPT - DO NOT RESET WKS-IND-IDX BETWEEN HERE     ADRT3010
089600*   AND THOSE TWO PARAGRAPHS.  A MISS LEAVES THE SWITCH AT ITS    ADRT3010
089700*   INITIAL 'N' AND WKS-IND-IDX IS NOT USED AGAIN THIS CAMPAIGN.  ADRT3010
089800 2220-BUSCAR-METRICAS-INDUSTRIA SECTION.                          ADRT3010
089900     SET WKS-IND-IDX TO 1                                         ADRT3010
090000     SET WKS-MAIN-ENGINE-YES TO FALSE                             ADRT3010
090100     SEARCH WKS-IND-ENTRY                                         ADRT3010
090200        AT END                                                    ADRT3010
090300             CONTINUE                                             ADRT3010
090400        WHEN WKS-IND-NOMBRE(WKS-IND-IDX) = CMST-INDUSTRY          ADRT3010
090500             SET WKS-MAIN-ENGINE-YES TO TRUE                      ADRT3010
090600     END-SEARCH.                                                  ADRT3010
090700 2220-BUSCAR-METRICAS-INDUSTRIA-E. EXIT.                          ADRT3010
090800                                                                  ADRT3010
090900******************************************************************ADRT3010
091000*         FACTOR DE AUDIENCIA POR COINCIDENCIA DE TEXTO          *ADRT3010
091100*   CMST-TARGET-AUDIENCE IS A FREE-TEXT FIELD KEYED BY THE       *ADRT3010
091200*   PLANNING DESK, NOT A CODE OFF A TABLE, SO THE ONLY WAY TO    *ADRT3010
091300*   RATE IT IS TO SCAN THE TEXT FOR ONE OF THE PLANNING DESK'S   *ADRT3010
091400*   NINE RECOGNIZED PHRASES AND ASSIGN THE MULTIPLIER THAT       *ADRT3010
091500*   PHRASE CARRIES.  03/17/2008 CHANGE - THE SCAN RUNS AGAINST   *ADRT3010
091600*   AN UPPERCASED WORK COPY, WKS-TARGET-AUDIENCE-UC, SO A DESK   *ADRT3010
091700*   CLERK WHO KEYS 'Young Professionals' IN MIXED CASE STILL     *ADRT3010
091800*   MATCHES 'PROFESSIONAL' BELOW.  TICKET REQ-51170.  THE FIRST  *ADRT3010
091900*   PHRASE THAT TALLIES A HIT WINS AND WE EXIT RIGHT AWAY - THE  *ADRT3010
092000*   ORDER OF THE NINE CHECKS BELOW IS THE PLANNING DESK'S OWN    *ADRT3010
092100*   PRIORITY ORDER, HIGHEST-VALUE AUDIENCE FIRST, NOT ALPHABETIC.*ADRT3010
092200******************************************************************ADRT3010
092300 2230-CALCULAR-FACTOR-AUDIENCIA SECTION.                          ADRT3010
092400*    DEFAULT MULTIPLIER IF NONE OF THE NINE PHRASES ARE FOUND.    ADRT3010
092500     MOVE 1.00 TO WKS-AUDIENCE-MULT                               ADRT3010
092600     MOVE CMST-TARGET-AUDIENCE TO WKS-TARGET-AUDIENCE-UC          ADRT3010
092700*    FOLD THE COPY TO UPPERCASE BEFORE ANY TALLY - THE PLANNING   ADRT3010
092800*    DESK KEYS THIS FIELD FREE-FORM AND CASE SHOULD NOT MATTER.   ADRT3010
092900*    THE ORIGINAL CMST-TARGET-AUDIENCE FIELD IS LEFT UNTOUCHED.   ADRT3010
093000     INSPECT WKS-TARGET-AUDIENCE-UC CONVERTING                    ADRT3010
093100             'abcdefghijklmnopqrstuvwxyz' TO                      ADRT3010
093200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         ADRT3010
093300*    HIGH INCOME / AFFLUENT - PREMIUM AUDIENCE, TOP MULTIPLIER.   ADRT3010
093400     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
093500     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
093600             FOR ALL 'HIGH INCOME'                                ADRT3010
093700     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
093800        MOVE 1.50 TO WKS-AUDIENCE-MULT                            ADRT3010
093900        GO TO 2230-CALCULAR-FACTOR-AUDIENCIA-E                    ADRT3010
094000     END-IF                                                       ADRT3010
094100*    SECOND OF THE TWO HIGH-INCOME PHRASES - SAME 1.50 TOP        ADRT3010
094200*    MULTIPLIER EITHER WAY, THE DESK USES THE TWO WORDS           ADRT3010
094300*    INTERCHANGEABLY.                                             ADRT3010
094400     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
094500     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
094600             FOR ALL 'AFFLUENT'                                   ADRT3010
094700     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
094800        MOVE 1.50 TO WKS-AUDIENCE-MULT                            ADRT3010
094900        GO TO 2230-CALCULAR-FACTOR-AUDIENCIA-E                    ADRT3010
095000     END-IF                                                       ADRT3010
095100*    MIDDLE INCOME - THE PHRASE MUST CARRY BOTH WORDS, SO THIS    ADRT3010
095200*    ONE IS TWO SEPARATE TALLIES CHAINED TOGETHER RATHER THAN A   ADRT3010
095300*    SINGLE FOR ALL 'MIDDLE INCOME' - THE DESK SOMETIMES KEYS     ADRT3010
095400*    'MIDDLE-CLASS INCOME' OR SIMILAR VARIANTS WITH WORDS IN      ADRT3010
095500*    BETWEEN, AND WE STILL WANT THOSE TO MATCH.                   ADRT3010
095600     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
095700     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
095800             FOR ALL 'MIDDLE'                                     ADRT3010
095900     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
096000        MOVE ZERO TO WKS-INSPECT-COUNT                            ADRT3010
096100        INSPECT WKS-TARGET-AUDIENCE-UC TALLYING                   ADRT3010
096200                WKS-INSPECT-COUNT FOR ALL 'INCOME'                ADRT3010
096300        IF WKS-INSPECT-COUNT > 0                                  ADRT3010
096400           MOVE 1.20 TO WKS-AUDIENCE-MULT                         ADRT3010
096500           GO TO 2230-CALCULAR-FACTOR-AUDIENCIA-E                 ADRT3010
096600        END-IF                                                    ADRT3010
096700     END-IF                                                       ADRT3010
096800*    SPECIFIC / NICHE - NARROWLY TARGETED AUDIENCE, SAME          ADRT3010
096900*    MULTIPLIER FOR EITHER WORD.                                  ADRT3010
097000     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
097100     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
097200             FOR ALL 'SPECIFIC'                                   ADRT3010
097300     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
097400        MOVE 1.30 TO WKS-AUDIENCE-MULT                            ADRT3010
097500        GO TO 2230-CALCULAR-FACTOR-AUDIENCIA-E                    ADRT3010
097600     END-IF                                                       ADRT3010
097700*    SECOND OF THE TWO SPECIFIC/NICHE PHRASES - SAME 1.30         ADRT3010
097800*    MULTIPLIER AS 'SPECIFIC' ABOVE.                              ADRT3010
097900     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
098000     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
098100             FOR ALL 'NICHE'                                      ADRT3010
098200     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
098300        MOVE 1.30 TO WKS-AUDIENCE-MULT                            ADRT3010
098400        GO TO 2230-CALCULAR-FACTOR-AUDIENCIA-E                    ADRT3010
098500     END-IF                                                       ADRT3010
098600*    PROFESSIONAL / BUSINESS - B2B STYLE TARGETING.               ADRT3010
098700     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
098800     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
098900             FOR ALL 'PROFESSIONAL'                               ADRT3010
099000     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
099100        MOVE 1.40 TO WKS-AUDIENCE-MULT                            ADRT3010
099200        GO TO 2230-CALCULAR-FACTOR-AUDIENCIA-E                    ADRT3010
099300     END-IF                                                       ADRT3010
099400*    SECOND OF THE TWO PROFESSIONAL/BUSINESS PHRASES - SAME       ADRT3010
099500*    1.40 MULTIPLIER AS 'PROFESSIONAL' ABOVE.                     ADRT3010
099600     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
099700     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
099800             FOR ALL 'BUSINESS'                                   ADRT3010
099900     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
100000        MOVE 1.40 TO WKS-AUDIENCE-MULT                            ADRT3010
100100        GO TO 2230-CALCULAR-FACTOR-AUDIENCIA-E                    ADRT3010
100200     END-IF                                                       ADRT3010
100300*    STUDENT / YOUNG - LOWER SPENDING POWER, LOWEST MULTIPLIER    ADRT3010
100400*    OF THE NINE RECOGNIZED PHRASES.  ANYTHING THAT MATCHES NONE  ADRT3010
100500*    OF THE NINE FALLS THROUGH TO THE 1.00 DEFAULT SET AT THE     ADRT3010
100600*    TOP OF THIS PARAGRAPH.                                       ADRT3010
100700     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
100800     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
100900             FOR ALL 'STUDENT'                                    ADRT3010
101000     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
101100        MOVE 1.10 TO WKS-AUDIENCE-MULT                            ADRT3010
101200        GO TO 2230-CALCULAR-FACTOR-AUDIENCIA-E                    ADRT3010
101300     END-IF                                                       ADRT3010
101400*    SECOND OF THE TWO STUDENT/YOUNG PHRASES - THIS ONE FALLS     ADRT3010
101500*    STRAIGHT INTO THE PARAGRAPH EXIT SO NO GO TO IS NEEDED       ADRT3010
101600*    EITHER WAY, MATCHED OR NOT.                                  ADRT3010
101700     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
101800     INSPECT WKS-TARGET-AUDIENCE-UC TALLYING WKS-INSPECT-COUNT    ADRT3010
101900             FOR ALL 'YOUNG'                                      ADRT3010
102000     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
102100        MOVE 1.10 TO WKS-AUDIENCE-MULT                            ADRT3010
102200     END-IF.                                                      ADRT3010
102300 2230-CALCULAR-FACTOR-AUDIENCIA-E. EXIT.                          ADRT3010
102400                                                                  ADRT3010
102500*-------------> FACTOR DE OBJETIVO, ACUMULATIVO                   ADRT3010
102600*   UNLIKE THE AUDIENCE SCAN ABOVE, THIS ONE IS NOT FIRST-MATCH-  ADRT3010
102700*   WINS - CMST-OBJECTIVES CAN CARRY MORE THAN ONE OBJECTIVE      ADRT3010
102800*   KEYWORD AT ONCE (A CAMPAIGN CAN BE BOTH A BRAND CAMPAIGN AND  ADRT3010
102900*   A LAUNCH), SO EACH RECOGNIZED KEYWORD MULTIPLIES INTO         ADRT3010
103000*   WKS-OBJECTIVE-MULT ON TOP OF WHATEVER IS ALREADY THERE        ADRT3010
103100*   RATHER THAN REPLACING IT.  NO CASE FOLDING HERE - THE FIELD   ADRT3010
103200*   IS KEYED FROM A FIXED PICK LIST AT MASTER MAINTENANCE TIME,   ADRT3010
103300*   UNLIKE THE FREE-TEXT AUDIENCE FIELD ABOVE.                    ADRT3010
103400 2240-CALCULAR-FACTOR-OBJETIVO SECTION.                           ADRT3010
103500*    UNLIKE 2230'S AUDIENCE SCAN, THIS ONE IS CUMULATIVE - MORE   ADRT3010
103600*    THAN ONE OBJECTIVE KEYWORD CAN MATCH AND EACH ONE COMPOUNDS  ADRT3010
103700*    ONTO THE RUNNING MULTIPLIER, SO THERE IS NO GO TO EXIT HERE. ADRT3010
103800     MOVE 1.00 TO WKS-OBJECTIVE-MULT                              ADRT3010
103900*    BRAND AWARENESS CAMPAIGNS DISCOUNT THE ESTIMATE SLIGHTLY -   ADRT3010
104000*    THEY ARE NOT DIRECT-RESPONSE DRIVEN.                         ADRT3010
104100     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
104200     INSPECT CMST-OBJECTIVES TALLYING WKS-INSPECT-COUNT           ADRT3010
104300             FOR ALL 'BRAND'                                      ADRT3010
104400     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
104500        COMPUTE WKS-OBJECTIVE-MULT ROUNDED =                      ADRT3010
104600                WKS-OBJECTIVE-MULT * 0.90                         ADRT3010
104700     END-IF                                                       ADRT3010
104800*    TRAFFIC OR EVENT OBJECTIVES ARE THE STRONGEST PERFORMERS -   ADRT3010
104900*    EITHER KEYWORD ALONE EARNS THE SAME 1.20 BUMP, THE TWO       ADRT3010
105000*    INSPECTS SHARE ONE TALLY COUNTER AND ONE IF TEST.            ADRT3010
105100     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
105200     INSPECT CMST-OBJECTIVES TALLYING WKS-INSPECT-COUNT           ADRT3010
105300             FOR ALL 'TRAFFIC'                                    ADRT3010
105400     INSPECT CMST-OBJECTIVES TALLYING WKS-INSPECT-COUNT           ADRT3010
105500             FOR ALL 'EVENT'                                      ADRT3010
105600     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
105700        COMPUTE WKS-OBJECTIVE-MULT ROUNDED =                      ADRT3010
105800                WKS-OBJECTIVE-MULT * 1.20                         ADRT3010
105900     END-IF                                                       ADRT3010
106000*    PRODUCT LAUNCH CAMPAIGNS GET A MODEST BUMP.                  ADRT3010
106100     MOVE ZERO TO WKS-INSPECT-COUNT                               ADRT3010
106200     INSPECT CMST-OBJECTIVES TALLYING WKS-INSPECT-COUNT           ADRT3010
106300             FOR ALL 'LAUNCH'                                     ADRT3010
106400     IF WKS-INSPECT-COUNT > 0                                     ADRT3010
106500        COMPUTE WKS-OBJECTIVE-MULT ROUNDED =                      ADRT3010
106600                WKS-OBJECTIVE-MULT * 1.10                         ADRT3010
106700     END-IF.                                                      ADRT3010
106800 2240-CALCULAR-FACTOR-OBJETIVO-E. EXIT.                           ADRT3010
106900                                                                  ADRT3010
107000*-------------> FACTOR DE UBICACION POR CIUDAD                    ADRT3010
107100*   CITIES ON THE LOCATION TABLE (SEE WKS-LOCATION-TABLE-DATA     ADRT3010
107200*   ABOVE) CARRY THEIR OWN FACTOR - LARGER MARKETS WITH MORE      ADRT3010
107300*   BILLBOARD TRAFFIC RATE HIGHER.  A CITY NOT ON THE TABLE       ADRT3010
107400*   DEFAULTS TO A NEUTRAL 1.00 FACTOR RATHER THAN REJECTING THE   ADRT3010
107500*   CAMPAIGN - THE PLANNING DESK EXPECTS SMALLER MARKETS TO       ADRT3010
107600*   STILL PRICE OUT, JUST WITHOUT A CITY-SPECIFIC ADJUSTMENT.     ADRT3010
107700*   CMST-LOCATION IS SCANNED THE SAME SUBSTRING-MATCH WAY AS      ADRT3010
107800*   THE AUDIENCE TEXT IN 2230, AGAINST THE ELEVEN-ROW LOCATION    ADRT3010
107900*   TABLE BUILT AT THE HEAD OF THIS PROGRAM.  A CITY NOT ON THE   ADRT3010
108000*   TABLE GETS A NEUTRAL 1.00 FACTOR - NEITHER A BONUS NOR A      ADRT3010
108100*   PENALTY - RATHER THAN BEING TREATED AS A VALIDATION ERROR.    ADRT3010
108200 2250-CALCULAR-FACTOR-UBICACION SECTION.                          ADRT3010
108300     SET WKS-LOC-IDX TO 1                                         ADRT3010
108400     MOVE 1.00 TO WKS-LOCATION-FACT                               ADRT3010
108500     SEARCH WKS-LOC-ENTRY                                         ADRT3010
108600        AT END MOVE 1.00 TO WKS-LOCATION-FACT                     ADRT3010
108700        WHEN WKS-LOC-NOMBRE(WKS-LOC-IDX) = CMST-LOCATION          ADRT3010
108800             MOVE WKS-LOC-FACTOR(WKS-LOC-IDX) TO                  ADRT3010
108900                  WKS-LOCATION-FACT                               ADRT3010
109000     END-SEARCH.                                                  ADRT3010
109100 2250-CALCULAR-FACTOR-UBICACION-E. EXIT.                          ADRT3010
109200                                                                  ADRT3010
109300******************************************************************ADRT3010
109400*        IMPRESIONES, CONVERSIONES, INGRESOS Y ROI               *ADRT3010
109500*   THE HEART OF THE RATING ENGINE.  DAILY IMPRESSIONS COME      *ADRT3010
109600*   FROM SPREADING THE BUDGET EVENLY OVER THE CAMPAIGN LENGTH    *ADRT3010
109700*   AND APPLYING THE INDUSTRY'S IMPRESSION RATE OFF THE RATE     *ADRT3010
109800*   CARD TABLE, THEN TOTAL IMPRESSIONS IS JUST DAILY TIMES       *ADRT3010
109900*   DAYS.  CONVERSION RATE IS THE INDUSTRY RATE ADJUSTED BY THE  *ADRT3010
110000*   AUDIENCE MULTIPLIER FROM 2230 - A PREMIUM AUDIENCE CONVERTS  *ADRT3010
110100*   BETTER THAN THE INDUSTRY BASELINE.  ESTIMATED REVENUE THEN   *ADRT3010
110200*   TAKES CONVERSIONS TIMES THE INDUSTRY'S TRANSACTION VALUE,    *ADRT3010
110300*   ADJUSTED BY THE OBJECTIVE MULTIPLIER FROM 2240.  RAW ROI IS  *ADRT3010
110400*   PLAIN (REVENUE MINUS BUDGET) OVER BUDGET, AND THE FINAL ROI  *ADRT3010
110500*   PERCENT ON THE DETAIL RECORD APPLIES THE LOCATION FACTOR     *ADRT3010
110600*   FROM 2250 LAST - LOCATION IS THE FINAL ADJUSTMENT, NOT PART  *ADRT3010
110700*   OF THE REVENUE ESTIMATE ITSELF.  BOTH THE IMPRESSIONS AND    *ADRT3010
110800*   CONVERSIONS FLOORS BELOW EXIST SO A VERY SMALL BUDGET DOES   *ADRT3010
110900*   NOT ROUND DOWN TO ZERO AND THEN DIVIDE BY ZERO IN 2260.      *ADRT3010
111000******************************************************************ADRT3010
111100 2255-CALCULAR-IMPRESIONES-INGRESOS SECTION.                      ADRT3010
111200*    DAILY IMPRESSIONS - SPREAD THE BUDGET EVENLY OVER THE        ADRT3010
111300*    CAMPAIGN LENGTH AND APPLY THE INDUSTRY'S IMPRESSION RATE     ADRT3010
111400*    OFF THE RATE CARD ROW RESOLVED BACK IN 2220.                 ADRT3010
111500     COMPUTE WKS-DAILY-IMPRESSIONS ROUNDED =                      ADRT3010
111600        (CMST-BUDGET / WKS-CAMPAIGN-DAYS) *                       ADRT3010
111700        WKS-IND-TASA-IMPRESION(WKS-IND-IDX)                       ADRT3010
111800     COMPUTE RDET-TOTAL-IMPRESSIONS ROUNDED =                     ADRT3010
111900        WKS-DAILY-IMPRESSIONS * WKS-CAMPAIGN-DAYS                 ADRT3010
112000*    FLOOR - NEVER LET A ROUNDED-DOWN-TO-ZERO IMPRESSION COUNT    ADRT3010
112100*    THROUGH, IT WOULD ZERO-DIVIDE THE COST-PER-IMPRESSION AND    ADRT3010
112200*    COST-PER-ENGAGEMENT COMPUTES IN 2260 BELOW.                  ADRT3010
112300     IF RDET-TOTAL-IMPRESSIONS NOT GREATER THAN ZERO              ADRT3010
112400        MOVE 1000 TO RDET-TOTAL-IMPRESSIONS                       ADRT3010
112500     END-IF                                                       ADRT3010
112600     COMPUTE RDET-IMPRESSIONS-PER-DAY ROUNDED =                   ADRT3010
112700        RDET-TOTAL-IMPRESSIONS / WKS-CAMPAIGN-DAYS                ADRT3010
112800*    THE INDUSTRY'S BASE CONVERSION RATE OFF THE RATE CARD IS     ADRT3010
112900*    STRETCHED OR SHRUNK BY HOW WELL THE TARGET AUDIENCE PHRASE   ADRT3010
113000*    MATCHED IN 2230 - A HIGH-INCOME AUDIENCE CONVERTS BETTER,    ADRT3010
113100*    A GENERAL AUDIENCE CONVERTS AT THE PLAIN RATE-CARD RATE.     ADRT3010
113200     COMPUTE WKS-ADJ-CONVERSION-RATE ROUNDED =                    ADRT3010
113300        WKS-IND-TASA-CONVERSION(WKS-IND-IDX) * WKS-AUDIENCE-MULT  ADRT3010
113400*    RESTATE THE ADJUSTED RATE AS A WHOLE PERCENT FOR PRINTING.   ADRT3010
113500     COMPUTE RDET-CONVERSION-RATE-PCT ROUNDED =                   ADRT3010
113600        WKS-ADJ-CONVERSION-RATE * 100                             ADRT3010
113700     COMPUTE RDET-CONVERSIONS ROUNDED =                           ADRT3010
113800        RDET-TOTAL-IMPRESSIONS * WKS-ADJ-CONVERSION-RATE          ADRT3010
113900*    SAME FLOOR REASONING AS ABOVE, APPLIED TO CONVERSIONS -      ADRT3010
114000*    PROTECTS THE COST-PER-CONVERSION COMPUTE IN 2260.            ADRT3010
114100     IF RDET-CONVERSIONS NOT GREATER THAN ZERO                    ADRT3010
114200        MOVE 10 TO RDET-CONVERSIONS                               ADRT3010
114300     END-IF                                                       ADRT3010
114400*    REVENUE - EACH CONVERSION IS WORTH THE INDUSTRY'S AVERAGE    ADRT3010
114500*    TRANSACTION VALUE OFF THE RATE CARD, SCALED UP OR DOWN BY    ADRT3010
114600*    HOW WELL THE STATED OBJECTIVE MATCHED IN 2240 (A CAMPAIGN    ADRT3010
114700*    RUN FOR "SALES"/"CONVERSIONS" IS WORTH MORE PER CONVERSION   ADRT3010
114800*    THAN ONE RUN JUST FOR "AWARENESS").                          ADRT3010
114900     COMPUTE RDET-EST-REVENUE ROUNDED =                           ADRT3010
115000        RDET-CONVERSIONS * WKS-IND-VALOR-TRANSAC(WKS-IND-IDX)     ADRT3010
115100        * WKS-OBJECTIVE-MULT                                      ADRT3010
115200*    RAW ROI - REVENUE OVER BUDGET, EXPRESSED AS A PERCENT GAIN   ADRT3010
115300*    (OR LOSS) ON THE BUDGET SPENT. NOT YET SCALED FOR LOCATION.  ADRT3010
115400     COMPUTE WKS-ROI-RAW ROUNDED =                                ADRT3010
115500        ((RDET-EST-REVENUE - CMST-BUDGET) / CMST-BUDGET) * 100    ADRT3010
115600*    LOCATION FACTOR APPLIES ONLY TO THE ROI PERCENT SHOWN ON     ADRT3010
115700*    THE DETAIL RECORD, NOT TO THE REVENUE FIGURE ITSELF.         ADRT3010
115800     COMPUTE RDET-ROI-PCT ROUNDED =                               ADRT3010
115900        WKS-ROI-RAW * WKS-LOCATION-FACT.                          ADRT3010
116000 2255-CALCULAR-IMPRESIONES-INGRESOS-E. EXIT.                      ADRT3010
116100                                                                  ADRT3010
116200*-------------> COSTOS Y UTILIDAD - COMUN A LOS DOS MOTORES       ADRT3010
116300*   RUNS FOR BOTH RATING PATHS - MAIN RATE-CARD ENGINE AND THE    ADRT3010
116400*   ADRT3025 ALTERNATE - SINCE BOTH LEAVE BEHIND THE SAME         ADRT3010
116500*   IMPRESSIONS/CONVERSIONS/REVENUE FIELDS THIS PARAGRAPH NEEDS.  ADRT3010
116600*   ENGAGEMENT IS TAKEN AS 5% OF IMPRESSIONS - THE PLANNING       ADRT3010
116700*   DESK'S OWN RULE OF THUMB FOR A BILLBOARD, NOT A MEASURED      ADRT3010
116800*   CLICK-THROUGH LIKE A DIGITAL AD WOULD HAVE.                   ADRT3010
116900 2260-CALCULAR-COSTOS-Y-UTILIDAD SECTION.                         ADRT3010
117000*    COST PER IMPRESSION AND COST PER ENGAGEMENT - GUARDED BY THE ADRT3010
117100*    ZERO-FLOOR APPLIED TO RDET-TOTAL-IMPRESSIONS UP IN 2255, BUT ADRT3010
117200*    CHECKED AGAIN HERE SINCE THIS PARAGRAPH ALSO RUNS FOR THE    ADRT3010
117300*    ADRT3025 ALTERNATE-ENGINE PATH WHICH FILLS THE SAME FIELDS   ADRT3010
117400*    A DIFFERENT WAY.                                             ADRT3010
117500     IF RDET-TOTAL-IMPRESSIONS > ZERO                             ADRT3010
117600        COMPUTE RDET-COST-PER-IMPRESSION ROUNDED =                ADRT3010
117700           CMST-BUDGET / RDET-TOTAL-IMPRESSIONS                   ADRT3010
117800        COMPUTE RDET-COST-PER-ENGAGEMENT ROUNDED =                ADRT3010
117900           CMST-BUDGET / (RDET-TOTAL-IMPRESSIONS * 0.05)          ADRT3010
118000     ELSE                                                         ADRT3010
118100        MOVE ZEROS TO RDET-COST-PER-IMPRESSION                    ADRT3010
118200        MOVE ZEROS TO RDET-COST-PER-ENGAGEMENT                    ADRT3010
118300     END-IF                                                       ADRT3010
118400*    COST PER CONVERSION - SAME GUARDED PATTERN, KEYED OFF        ADRT3010
118500*    RDET-CONVERSIONS INSTEAD OF TOTAL IMPRESSIONS.               ADRT3010
118600     IF RDET-CONVERSIONS > ZERO                                   ADRT3010
118700        COMPUTE RDET-COST-PER-CONVERSION ROUNDED =                ADRT3010
118800           CMST-BUDGET / RDET-CONVERSIONS                         ADRT3010
118900     ELSE                                                         ADRT3010
119000        MOVE ZEROS TO RDET-COST-PER-CONVERSION                    ADRT3010
119100     END-IF                                                       ADRT3010
119200*    NET PROFIT - PLAIN REVENUE LESS BUDGET, CAN GO NEGATIVE.     ADRT3010
119300     COMPUTE RDET-NET-PROFIT ROUNDED =                            ADRT3010
119400        RDET-EST-REVENUE - CMST-BUDGET                            ADRT3010
119500*    BREAK-EVEN DAY COUNT - IF THE CAMPAIGN NEVER CLEARS ITS OWN  ADRT3010
119600*    BUDGET, BREAK-EVEN IS TAKEN AS THE FULL CAMPAIGN LENGTH,     ADRT3010
119700*    THERE IS NO DAY WITHIN THE RUN WHERE IT ACTUALLY BREAKS      ADRT3010
119800*    EVEN.  OTHERWISE WE PRORATE THE REVENUE PER DAY AND ROUND    ADRT3010
119900*    A PARTIAL DAY UP TO A WHOLE DAY - A CAMPAIGN DOES NOT BREAK  ADRT3010
120000*    EVEN UNTIL THE FULL DAY'S REVENUE HAS LANDED.                ADRT3010
120100     IF RDET-EST-REVENUE NOT GREATER THAN CMST-BUDGET             ADRT3010
120200        MOVE WKS-CAMPAIGN-DAYS TO RDET-BREAK-EVEN-DAYS            ADRT3010
120300     ELSE                                                         ADRT3010
120400        COMPUTE WKS-DAILY-REVENUE ROUNDED =                       ADRT3010
120500           RDET-EST-REVENUE / WKS-CAMPAIGN-DAYS                   ADRT3010
120600        COMPUTE WKS-BREAK-EVEN-DEC =                              ADRT3010
120700           CMST-BUDGET / WKS-DAILY-REVENUE                        ADRT3010
120800*       MOVING A DECIMAL FIELD TO AN INTEGER FIELD TRUNCATES,     ADRT3010
120900*       NOT ROUNDS - THAT TRUNCATION IS WHAT THE COMPARE BELOW    ADRT3010
121000*       IS CHECKING FOR BEFORE DECIDING WHETHER TO ROUND UP.      ADRT3010
121100        MOVE WKS-BREAK-EVEN-DEC TO WKS-BREAK-EVEN-INT             ADRT3010
121200        IF WKS-BREAK-EVEN-DEC > WKS-BREAK-EVEN-INT                ADRT3010
121300           ADD 1 TO WKS-BREAK-EVEN-INT                            ADRT3010
121400        END-IF                                                    ADRT3010
121500        MOVE WKS-BREAK-EVEN-INT TO RDET-BREAK-EVEN-DAYS           ADRT3010
121600*       NEVER REPORT A BREAK-EVEN PAST THE CAMPAIGN'S OWN LENGTH. ADRT3010
121700        IF RDET-BREAK-EVEN-DAYS > WKS-CAMPAIGN-DAYS               ADRT3010
121800           MOVE WKS-CAMPAIGN-DAYS TO RDET-BREAK-EVEN-DAYS         ADRT3010
121900        END-IF                                                    ADRT3010
122000     END-IF.                                                      ADRT3010
122100 2260-CALCULAR-COSTOS-Y-UTILIDAD-E. EXIT.                         ADRT3010
122200                                                                  ADRT3010
122300******************************************************************ADRT3010
122400*   MOTOR DE PREDICCION ALTERNO - INDUSTRIAS NO PRESENTES EN     *ADRT3010
122500*   LA TABLA DE METRICAS ROI.  ADRT3025 IS A SEPARATE, SIMPLER   *ADRT3010
122600*   PREDICTION ENGINE FOR AN INDUSTRY THE PLANNING DESK HAS NOT  *ADRT3010
122700*   YET ADDED TO THE MAIN RATE CARD TABLE.  IT RETURNS ITS OWN   *ADRT3010
122800*   IMPRESSIONS, CONVERSIONS, REVENUE AND ROI IN ONE SHOT - WE   *ADRT3010
122900*   DO NOT RE-DERIVE THOSE FIGURES HERE, WE JUST BACK-FILL THE   *ADRT3010
123000*   IMPRESSIONS-PER-DAY AND CONVERSION-RATE-PCT FIELDS THAT THE  *ADRT3010
123100*   DETAIL RECORD EXPECTS BUT THE ALTERNATE ENGINE DOES NOT      *ADRT3010
123200*   ITSELF COMPUTE.  TICKET REQ-40412.                           *ADRT3010
123300******************************************************************ADRT3010
123400 2270-MOTOR-PREDICCION-ALTERNO SECTION.                           ADRT3010
123500*    THE FOUR TRAILING PARAMETERS ARE LINKAGE OUTPUT ITEMS -      ADRT3010
123600*    ADRT3025 FILLS THEM DIRECTLY, THERE IS NO RETURN CODE TO     ADRT3010
123700*    CHECK, THE SUBPROGRAM HAS NO WAY TO FAIL SHORT OF ABENDING.  ADRT3010
123800     CALL 'ADRT3025' USING CMST-INDUSTRY, CMST-LOCATION,          ADRT3010
123900          CMST-BUDGET, RDET-TOTAL-IMPRESSIONS, RDET-CONVERSIONS,  ADRT3010
124000          RDET-EST-REVENUE, RDET-ROI-PCT                          ADRT3010
124100*    2210 ALREADY RESOLVED THE DAY COUNT INTO RDET-CAMPAIGN-DAYS -ADRT3010
124200*    COPY IT BACK INTO THE WORKING COUNTER SO THE PER-DAY COMPUTE ADRT3010
124300*    BELOW HAS SOMETHING TO DIVIDE BY.                            ADRT3010
124400     MOVE ZERO TO WKS-CAMPAIGN-DAYS                               ADRT3010
124500     MOVE RDET-CAMPAIGN-DAYS TO WKS-CAMPAIGN-DAYS                 ADRT3010
124600     IF RDET-TOTAL-IMPRESSIONS > ZERO                             ADRT3010
124700        COMPUTE RDET-IMPRESSIONS-PER-DAY ROUNDED =                ADRT3010
124800           RDET-TOTAL-IMPRESSIONS / WKS-CAMPAIGN-DAYS             ADRT3010
124900     ELSE                                                         ADRT3010
125000        MOVE ZEROS TO RDET-IMPRESSIONS-PER-DAY                    ADRT3010
125100     END-IF                                                       ADRT3010
125200*    ADRT3025 DOES NOT COMPUTE A CONVERSION RATE PERCENT, SO      ADRT3010
125300*    THERE IS NOTHING MEANINGFUL TO PUT ON THE DETAIL RECORD.     ADRT3010
125400     MOVE ZEROS TO RDET-CONVERSION-RATE-PCT.                      ADRT3010
125500 2270-MOTOR-PREDICCION-ALTERNO-E. EXIT.                           ADRT3010
125600                                                                  ADRT3010
125700*-------------> NORMALIZA LOS FACTORES CONTRIBUTIVOS A PORCENTAJE ADRT3010
125800*   TAKES THE FOUR RAW MULTIPLIERS - LOCATION, AUDIENCE,          ADRT3010
125900*   OBJECTIVE, INDUSTRY IMPRESSION RATE - AND RESTATES THEM AS    ADRT3010
126000*   FOUR WHOLE PERCENTAGES THAT ADD UP TO 100, SO THE DETAIL      ADRT3010
126100*   RECORD AND THE REPORT CAN SHOW THE PLANNING DESK "WHAT        ADRT3010
126200*   DROVE THIS ESTIMATE" WITHOUT EXPOSING THE RAW MULTIPLIERS     ADRT3010
126300*   THEMSELVES.  ONLY RUNS FOR THE MAIN RATE-CARD ENGINE - THE    ADRT3010
126400*   ALTERNATE ENGINE'S FOUR FACTOR FIELDS ARE ZEROED BACK IN      ADRT3010
126500*   2200 ABOVE INSTEAD.                                           ADRT3010
126600 2280-NORMALIZAR-FACTORES SECTION.                                ADRT3010
126700*    RESTATE ALL FOUR RAW MULTIPLIERS ON THE SAME "TIMES 100"     ADRT3010
126800*    SCALE SO THEY CAN BE ADDED TOGETHER AND SHARED OUT AS A      ADRT3010
126900*    PERCENT OF THEIR OWN COMBINED WEIGHT.                        ADRT3010
127000     COMPUTE WKS-F-LOC = WKS-LOCATION-FACT * 100                  ADRT3010
127100     COMPUTE WKS-F-AUD = WKS-AUDIENCE-MULT * 100                  ADRT3010
127200     COMPUTE WKS-F-OBJ = WKS-OBJECTIVE-MULT * 100                 ADRT3010
127300     COMPUTE WKS-F-IND =                                          ADRT3010
127400        WKS-IND-TASA-IMPRESION(WKS-IND-IDX) * 100                 ADRT3010
127500     COMPUTE WKS-F-SUM = WKS-F-LOC + WKS-F-AUD + WKS-F-OBJ        ADRT3010
127600                          + WKS-F-IND                             ADRT3010
127700*    GUARD THE DIVIDE - A ZERO COMBINED WEIGHT CAN ONLY HAPPEN    ADRT3010
127800*    IF ALL FOUR FACTORS CAME BACK ZERO, WHICH SHOULD NEVER       ADRT3010
127900*    OCCUR GIVEN THE 1.00 NEUTRAL DEFAULTS ABOVE, BUT THE FLOOR   ADRT3010
128000*    COSTS NOTHING AND KEEPS THIS PARAGRAPH FROM EVER ABENDING.   ADRT3010
128100     IF WKS-F-SUM > ZERO                                          ADRT3010
128200        COMPUTE RDET-FACTOR-LOCATION-PCT ROUNDED =                ADRT3010
128300           (WKS-F-LOC / WKS-F-SUM) * 100                          ADRT3010
128400        COMPUTE RDET-FACTOR-AUDIENCE-PCT ROUNDED =                ADRT3010
128500           (WKS-F-AUD / WKS-F-SUM) * 100                          ADRT3010
128600        COMPUTE RDET-FACTOR-OBJECTIVE-PCT ROUNDED =               ADRT3010
128700           (WKS-F-OBJ / WKS-F-SUM) * 100                          ADRT3010
128800        COMPUTE RDET-FACTOR-INDUSTRY-PCT ROUNDED =                ADRT3010
128900           (WKS-F-IND / WKS-F-SUM) * 100                          ADRT3010
129000     ELSE                                                         ADRT3010
129100        MOVE ZEROS TO RDET-FACTOR-LOCATION-PCT                    ADRT3010
129200        MOVE ZEROS TO RDET-FACTOR-AUDIENCE-PCT                    ADRT3010
129300        MOVE ZEROS TO RDET-FACTOR-OBJECTIVE-PCT                   ADRT3010
129400        MOVE ZEROS TO RDET-FACTOR-INDUSTRY-PCT                    ADRT3010
129500     END-IF.                                                      ADRT3010
129600 2280-NORMALIZAR-FACTORES-E. EXIT.                                ADRT3010
129700                                                                  ADRT3010
129800******************************************************************ADRT3010
129900*                REGLA DE RECOMENDACION DE RUTA                  *ADRT3010
130000*   THE FIELD SALES DESK ASKED FOR A ONE-WORD STEER ON EVERY     *ADRT3010
130100*   RATED CAMPAIGN - SEE THE 04/02/1996 CHANGE LOG ENTRY.  A     *ADRT3010
130200*   BIG-SPEND CAMPAIGN GETS PUSHED TO THE WIDEST ROTATION OF     *ADRT3010
130300*   BOARDS REGARDLESS OF INDUSTRY - MAXIMUM-EXPOSURE.  A         *ADRT3010
130400*   SMALLER CAMPAIGN IN ONE OF THE THREE HIGH-CONSIDERATION      *ADRT3010
130500*   INDUSTRIES (LUXURY, REAL ESTATE, EDUCATION - PURCHASES       *ADRT3010
130600*   PEOPLE THINK OVER, NOT IMPULSE BUYS) GETS STEERED TO         *ADRT3010
130700*   TARGETED-AUDIENCE BOARDS INSTEAD OF BLANKET COVERAGE.        *ADRT3010
130800*   EVERYTHING ELSE FALLS TO COST-EFFICIENT ROTATION.  THESE     *ADRT3010
130900*   ARE THE ONLY THREE VALUES RDET-ROUTE-RECOMMENDATION CAN      *ADRT3010
131000*   HOLD - SEE THE THREE 88-LEVELS ON THAT FIELD IN ADRTDET.     *ADRT3010
131100******************************************************************ADRT3010
131200 2290-DETERMINAR-RUTA SECTION.                                    ADRT3010
131300*    BUDGET CHECK RUNS FIRST AND WINS OUTRIGHT - A CAMPAIGN       ADRT3010
131400*    OVER 100,000.00 GOES TO MAXIMUM-EXPOSURE NO MATTER WHAT      ADRT3010
131500*    INDUSTRY IT IS IN.                                           ADRT3010
131600     IF CMST-BUDGET > 100000.00                                   ADRT3010
131700        MOVE 'MAXIMUM-EXPOSURE' TO RDET-ROUTE-RECOMMENDATION      ADRT3010
131800     ELSE                                                         ADRT3010
131900*       THE THREE HIGH-CONSIDERATION INDUSTRIES ONLY MATTER       ADRT3010
132000*       ONCE THE BUDGET CHECK ABOVE HAS ALREADY FAILED.           ADRT3010
132100        IF CMST-INDUSTRY = 'LUXURY' OR                            ADRT3010
132200           CMST-INDUSTRY = 'REAL ESTATE' OR                       ADRT3010
132300           CMST-INDUSTRY = 'EDUCATION'                            ADRT3010
132400           MOVE 'TARGETED-AUDIENCE' TO                            ADRT3010
132500                RDET-ROUTE-RECOMMENDATION                         ADRT3010
132600        ELSE                                                      ADRT3010
132700*          EVERYTHING ELSE - THE DEFAULT ROUTE.                   ADRT3010
132800           MOVE 'COST-EFFICIENT' TO RDET-ROUTE-RECOMMENDATION     ADRT3010
132900        END-IF                                                    ADRT3010
133000     END-IF.                                                      ADRT3010
133100 2290-DETERMINAR-RUTA-E. EXIT.                                    ADRT3010
133200                                                                  ADRT3010
133300*-------------> ESCRIBE EL REGISTRO DE DETALLE ROI                ADRT3010
133400*   ONE ROI-DETAIL-RECORD PER CAMPAIGN READ, VALID OR REJECTED -  ADRT3010
133500*   SEE THE BANNER ON 311-PROCESS-ONE-CAMPAIGN ABOVE.  A WRITE    ADRT3010
133600*   FAILURE HERE IS TREATED AS FATAL, THE SAME AS A BAD OPEN IN   ADRT3010
133700*   110 - A HALF-WRITTEN DETAIL FILE WOULD LEAVE THE ROI DETAIL   ADRT3010
133800*   RECORD COUNT OUT OF STEP WITH THE MASTER RECORD COUNT.        ADRT3010
133900 2300-ESCRITURA-DETALLE SECTION.                                  ADRT3010
134000     WRITE ROI-DETAIL-RECORD                                      ADRT3010
134100     IF FS-ROIDET NOT = 0                                         ADRT3010
134200        DISPLAY                                                   ADRT3010
134300        "==================================================="     ADRT3010
134400        UPON CONSOLE                                              ADRT3010
134500        DISPLAY                                                   ADRT3010
134600        "THERE WAS A PROBLEM WRITING A DETAIL RECORD"             ADRT3010
134700        UPON CONSOLE                                              ADRT3010
134800        DISPLAY                                                   ADRT3010
134900        "==> RECORD IN CONFLICT: " ROI-DETAIL-RECORD              ADRT3010
135000        UPON CONSOLE                                              ADRT3010
135100        PERFORM XXX-CIERRA-ARCHIVOS                               ADRT3010
135200        MOVE 91 TO RETURN-CODE                                    ADRT3010
135300        STOP RUN                                                  ADRT3010
135400     END-IF.                                                      ADRT3010
135500 2300-ESCRITURA-DETALLE-E. EXIT.                                  ADRT3010
135600                                                                  ADRT3010
135700******************************************************************ADRT3010
135800*     LIBERA EL REGISTRO DE TRABAJO PARA EL ORDENAMIENTO         *ADRT3010
135900*   BUILDS ONE WORK-REG ROW FOR THE SORT WORK FILE OUT OF THE    *ADRT3010
136000*   MASTER RECORD AND THE JUST-RATED (OR JUST-CLEARED, IF        *ADRT3010
136100*   REJECTED) ROI-DETAIL-RECORD FIELDS.  THE WORK FILE CARRIES   *ADRT3010
136200*   ONLY WHAT THE SUMMARY REPORT ACTUALLY PRINTS - IT IS NOT A   *ADRT3010
136300*   FULL COPY OF EITHER RECORD.  04/02/2008 CHANGE - THIS        *ADRT3010
136400*   PARAGRAPH USED TO ALSO ADD CMST-BUDGET AND RDET-EST-REVENUE  *ADRT3010
136500*   INTO A PAIR OF GRAND TOTAL ACCUMULATORS THAT NOTHING EVER    *ADRT3010
136600*   READ BACK - THE CF FINAL FOOTING BELOW ALREADY TOTALS BOTH   *ADRT3010
136700*   COLUMNS ITSELF STRAIGHT OFF THE WORK FILE.  REMOVED, TICKET  *ADRT3010
136800*   REQ-51288.                                                   *ADRT3010
136900******************************************************************ADRT3010
137000 2400-LIBERAR-REGISTRO-TRABAJO SECTION.                           ADRT3010
137100*    ONE FIELD-FOR-FIELD MOVE PER PRINTED COLUMN - WORK-REG ONLY  ADRT3010
137200*    CARRIES WHAT THE REPORT ACTUALLY PRINTS, NOT A FULL COPY OF  ADRT3010
137300*    EITHER THE MASTER OR THE DETAIL RECORD.                      ADRT3010
137400     MOVE CMST-INDUSTRY               TO WORK-INDUSTRY            ADRT3010
137500     MOVE CMST-CAMPAIGN-ID             TO WORK-CAMPAIGN-ID        ADRT3010
137600     MOVE CMST-BUSINESS-NAME           TO WORK-BUSINESS-NAME      ADRT3010
137700     MOVE CMST-BUDGET                  TO WORK-BUDGET             ADRT3010
137800     MOVE RDET-TOTAL-IMPRESSIONS       TO WORK-TOTAL-IMPRESSIONS  ADRT3010
137900     MOVE RDET-CONVERSIONS             TO WORK-CONVERSIONS        ADRT3010
138000     MOVE RDET-EST-REVENUE             TO WORK-EST-REVENUE        ADRT3010
138100     MOVE RDET-ROI-PCT                 TO WORK-ROI-PCT            ADRT3010
138200     MOVE RDET-ROUTE-RECOMMENDATION     TO                        ADRT3010
138300          WORK-ROUTE-RECOMMENDATION                               ADRT3010
138400     MOVE RDET-STATUS                  TO WORK-STATUS             ADRT3010
138500*    NET PROFIT HAS NO WORK-REG COLUMN, SO IT IS THE ONE GRAND    ADRT3010
138600*    TOTAL STILL ADDED UP BY HAND, AND ONLY FOR VALID CAMPAIGNS - ADRT3010
138700*    REJECTED RECORDS CARRY NO NET PROFIT TO ADD IN.              ADRT3010
138800     IF RDET-IS-VALID                                             ADRT3010
138900        ADD RDET-NET-PROFIT  TO WKS-TOTAL-NET-PROFIT              ADRT3010
139000     END-IF                                                       ADRT3010
139100     RELEASE WORK-REG.                                            ADRT3010
139200 2400-LIBERAR-REGISTRO-TRABAJO-E. EXIT.                           ADRT3010
139300                                                                  ADRT3010
139400******************************************************************ADRT3010
139500*  SERIE 320 - LECTURA ORDENADA Y GENERACION DE REPORTE          *ADRT3010
139600*   THIS IS THE SORT'S OUTPUT PROCEDURE - IT RUNS ONCE THE       *ADRT3010
139700*   INPUT PROCEDURE (310/311) HAS RELEASED EVERY WORK-REG ROW    *ADRT3010
139800*   AND THE SORT HAS PUT THEM INTO INDUSTRY SEQUENCE.  THE RUN-  *ADRT3010
139900*   WIDE AVERAGE ROI IS COMPUTED ONCE HERE, BEFORE THE FIRST     *ADRT3010
140000*   RETURN, SO IT IS READY FOR THE RF REPORT-FINAL GROUP AT THE  *ADRT3010
140100*   END OF THE REPORT WHICH SOURCES WKS-AVG-ROI DIRECTLY.  IF    *ADRT3010
140200*   THE WORK FILE COMES BACK COMPLETELY EMPTY - NO CAMPAIGN      *ADRT3010
140300*   MASTER RECORDS AT ALL THIS RUN - WE STILL HAVE TO GENERATE   *ADRT3010
140400*   SOMETHING SO REPORT WRITER PRINTS ITS PAGE HEADING AND       *ADRT3010
140500*   FOOTINGS RATHER THAN AN EMPTY REPORT, HENCE THE DETAILNONE.  *ADRT3010
140600******************************************************************ADRT3010
140700 320-GENERATE-REPORT-LINES SECTION.                               ADRT3010
140800*    RUN-WIDE AVERAGE ROI, COMPUTED ONCE HERE OVER ALL VALID      ADRT3010
140900*    CAMPAIGNS BEFORE THE OUTPUT PROCEDURE READS ITS FIRST        ADRT3010
141000*    WORK-REG ROW - THE RF REPORT-FINAL GROUP SOURCES THIS        ADRT3010
141100*    FIELD DIRECTLY AT TERMINATE TIME.                            ADRT3010
141200     IF WKS-REG-VALID > ZERO                                      ADRT3010
141300        COMPUTE WKS-AVG-ROI ROUNDED =                             ADRT3010
141400           WKS-SUM-ROI / WKS-REG-VALID                            ADRT3010
141500     ELSE                                                         ADRT3010
141600        MOVE ZERO TO WKS-AVG-ROI                                  ADRT3010
141700     END-IF                                                       ADRT3010
141800*    PRIMING RETURN - THE FIRST WORK-REG ROW OFF THE SORTED       ADRT3010
141900*    WORK FILE, OR IMMEDIATE EOF IF THE MASTER FILE HAD NO        ADRT3010
142000*    CAMPAIGN RECORDS AT ALL THIS RUN.                            ADRT3010
142100     RETURN WORKFILE                                              ADRT3010
142200          AT END SET WKS-EOF-WORKFILE-YES TO TRUE                 ADRT3010
142300     END-RETURN                                                   ADRT3010
142400     IF WKS-EOF-WORKFILE-YES                                      ADRT3010
142500*       EMPTY RUN - GENERATE THE ONE DETAILNONE LINE SO THE       ADRT3010
142600*       REPORT STILL PRINTS A HEADING AND A ZEROED FOOTING.       ADRT3010
142700        GENERATE DETAILNONE                                       ADRT3010
142800     ELSE                                                         ADRT3010
142900*       NORMAL CASE - ONE GENERATE PER SORTED WORK-REG ROW,       ADRT3010
143000*       DRIVING REPORT WRITER'S OWN INDUSTRY CONTROL BREAK.       ADRT3010
143100        PERFORM 321-WRITE-ONE-REPORT-LINE                         ADRT3010
143200                UNTIL WKS-EOF-WORKFILE-YES                        ADRT3010
143300     END-IF.                                                      ADRT3010
143400 320-GENERATE-REPORT-LINES-E. EXIT.                               ADRT3010
143500                                                                  ADRT3010
143600*    ONE GENERATE PER WORK FILE ROW.  REPORT WRITER WATCHES THE   ADRT3010
143700*    RD'S CONTROLS ARE WORK-INDUSTRY CLAUSE ON EVERY GENERATE     ADRT3010
143800*    AND FIRES CH-INDUSTRIA/CF-INDUSTRIA ON ITS OWN WHENEVER THE  ADRT3010
143900*    INDUSTRY CHANGES - THIS PARAGRAPH DOES NOT TEST FOR THE      ADRT3010
144000*    BREAK ITSELF.                                                ADRT3010
144100 321-WRITE-ONE-REPORT-LINE SECTION.                               ADRT3010
144200     GENERATE DETAILLINE                                          ADRT3010
144300     RETURN WORKFILE                                              ADRT3010
144400        AT END SET WKS-EOF-WORKFILE-YES TO TRUE                   ADRT3010
144500     END-RETURN.                                                  ADRT3010
144600 321-WRITE-ONE-REPORT-LINE-E. EXIT.                               ADRT3010
144700                                                                  ADRT3010
144800*                 ----- SECTION TO STATISTICS -----               ADRT3010
144900*   CONSOLE-ONLY OPERATOR COUNTS, PRINTED AFTER THE SORT/RATE/    ADRT3010
145000*   REPORT STEP HAS FULLY FINISHED SO THE OPERATOR CAN SEE AT A   ADRT3010
145100*   GLANCE HOW MANY CAMPAIGNS CAME THROUGH VALID VERSUS           ADRT3010
145200*   REJECTED WITHOUT PULLING THE PRINTED REPORT ITSELF.  THESE    ADRT3010
145300*   THREE COUNTS NEVER APPEAR ON THE SUMMARY REPORT - THAT IS     ADRT3010
145400*   REPORT WRITER'S OWN TERRITORY, THIS IS JUST FOR THE RUN LOG.  ADRT3010
145500 800-ESTADISTICAS SECTION.                                        ADRT3010
145600*    BOXED BANNER, SHOP STANDARD FOR AN END-OF-JOB CONSOLE        ADRT3010
145700*    BLOCK - THE SAME SHAPE AS THE FILE-OPEN ERROR BLOCK IN       ADRT3010
145800*    110 ABOVE, JUST FOR GOOD NEWS INSTEAD OF BAD.                ADRT3010
145900     DISPLAY                                                      ADRT3010
146000     "**********************************************************" ADRT3010
146100     DISPLAY                                                      ADRT3010
146200     "*                 R U N   S T A T I S T I C S             *"ADRT3010
146300     DISPLAY                                                      ADRT3010
146400     "**********************************************************" ADRT3010
146500*    SAME THREE COUNTERS THAT FEED THE CF FINAL FOOTING ON THE    ADRT3010
146600*    PRINTED REPORT - THIS CONSOLE BLOCK LETS THE OPERATOR SEE    ADRT3010
146700*    THE RUN'S RESULT WITHOUT WALKING OVER TO THE PRINTER.        ADRT3010
146800     DISPLAY                                                      ADRT3010
146900     " > CAMPAIGN RECORDS READ                : " WKS-REG-READ    ADRT3010
147000     DISPLAY                                                      ADRT3010
147100     " > CAMPAIGN RECORDS VALID AND RATED      : " WKS-REG-VALID  ADRT3010
147200     DISPLAY                                                      ADRT3010
147300     " > CAMPAIGN RECORDS REJECTED             : "                ADRT3010
147400     WKS-REG-REJECTED                                             ADRT3010
147500     DISPLAY                                                      ADRT3010
147600     "**********************************************************".ADRT3010
147700 800-ESTADISTICAS-E. EXIT.                                        ADRT3010
147800                                                                  ADRT3010
147900*                  ----- SECTION TO CLOSE FILES -----             ADRT3010
148000*   TERMINATE MUST RUN BEFORE THE SUMMARY REPORT FILE IS          ADRT3010
148100*   CLOSED - IT IS WHAT DRIVES REPORT WRITER'S RF REPORT-FINAL    ADRT3010
148200*   GROUP (THE RUN-WIDE AVERAGE ROI LINE) AND FLUSHES THE LAST    ADRT3010
148300*   PAGE'S PF PAGE FOOTING.  THIS PARAGRAPH IS ALSO PERFORMED     ADRT3010
148400*   FROM 2300-ESCRITURA-DETALLE ON A FATAL WRITE ERROR, SO IT     ADRT3010
148500*   MUST STAY SAFE TO RUN EVEN IF SOME OF THE THREE FILES ARE     ADRT3010
148600*   ALREADY IN A BAD STATE.                                       ADRT3010
148700 XXX-CIERRA-ARCHIVOS SECTION.                                     ADRT3010
148800*    TERMINATE FIRST, ALWAYS - CLOSING SUMMARY-REPORT BEFORE      ADRT3010
148900*    TERMINATE HAS RUN WOULD LOSE THE RF REPORT-FINAL GROUP       ADRT3010
149000*    AND THE LAST PAGE'S PF FOOTING OFF THE PRINTED REPORT.       ADRT3010
149100     TERMINATE CAMPAIGN-ROI-SAT                                   ADRT3010
149200*    THREE PLAIN CLOSES - NO FILE STATUS CHECK ON THE WAY OUT,    ADRT3010
149300*    THIS SHOP DOES NOT TREAT A BAD CLOSE AS FATAL THE WAY A      ADRT3010
149400*    BAD OPEN IS IN 110 ABOVE.                                    ADRT3010
149500     CLOSE CAMPAIGN-MASTER                                        ADRT3010
149600     CLOSE ROI-DETAIL                                             ADRT3010
149700     CLOSE SUMMARY-REPORT.                                        ADRT3010
149800 XXX-CIERRA-ARCHIVOS-E. EXIT.                                     ADRT3010
149900                                                                  ADRT3010
